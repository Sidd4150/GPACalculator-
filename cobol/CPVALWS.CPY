000100*================================================================*
000200*    CPVALWS  -  AREAS DE TRABALHO DO VALIDADOR DE CURSOS       *
000300*    (COURSE VALIDATOR).  COPIADO NA WORKING-STORAGE DE QUEM    *
000400*    TAMBEM COPIA CPVALID - GPA010 E GPA020.                    *
000500*                                                                *
000600*    HISTORICO DE ALTERACOES                                    *
000700*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                     *
000800*    22-MAR-1989 OST   -----       VERSAO ORIGINAL.              *
000900*    11-JUL-1994 RFS   CH-0230     ACRESCENTADA TABELA DE TEXTO  *
001000*                                  DO MOTIVO DE REJEICAO P/020.  *GRPA002
001100*================================================================*
001200 77  WS-VAL-REASON-CD            PIC 9(02) COMP VALUE ZERO.
001300     88  VR-OK                       VALUE 0.
001400     88  VR-BAD-SUBJECT              VALUE 1.
001500     88  VR-BAD-NUMBER               VALUE 2.
001600     88  VR-BAD-TITLE                VALUE 3.
001700     88  VR-BAD-UNITS                VALUE 4.
001800     88  VR-BAD-GRADE                VALUE 5.
001900     88  VR-BAD-SOURCE               VALUE 6.
002000 77  WS-VAL-I                    PIC 9(02) COMP VALUE ZERO.
002100 77  WS-VAL-LEN                  PIC 9(02) COMP VALUE ZERO.
002200 77  WS-VAL-PFX-LEN              PIC 9(02) COMP VALUE ZERO.
002300 77  WS-VAL-SHAPE-SW             PIC X(01) VALUE 'N'.
002400     88  WS-VAL-SHAPE-OK             VALUE 'Y'.
002500*
002600*    TEXTO DO MOTIVO DE REJEICAO, INDEXADO POR WS-VAL-REASON-CD
002700*    ENTRADA 0 NAO E' USADA (REGISTRO VALIDO NAO TEM MOTIVO).
002800*
002900 01  WS-VAL-REASON-TXT-DATA.
003000     05  FILLER                  PIC X(30) VALUE SPACES.
003100     05  FILLER                  PIC X(30) VALUE
003200         'INVALID SUBJECT CODE'.
003300     05  FILLER                  PIC X(30) VALUE
003400         'INVALID COURSE NUMBER'.
003500     05  FILLER                  PIC X(30) VALUE
003600         'INVALID OR BLANK TITLE'.
003700     05  FILLER                  PIC X(30) VALUE
003800         'UNITS NOT NUMERIC OR OUT OF RANGE'.
003900     05  FILLER                  PIC X(30) VALUE
004000         'GRADE CODE NOT IN GRADE TABLE'.
004100     05  FILLER                  PIC X(30) VALUE
004200         'SOURCE NOT PARSED OR MANUAL'.
004300*
004400 01  WS-VAL-REASON-TXT REDEFINES WS-VAL-REASON-TXT-DATA.
004500     05  VR-TXT OCCURS 7 TIMES   PIC X(30).
