000100*================================================================*
000200*    CPVALID  -  VALIDADOR DE REGISTRO DE CURSO (COURSE         *
000300*    VALIDATOR).  APLICA AS SEIS REGRAS NA ORDEM E PARA NA      *
000400*    PRIMEIRA QUE FALHAR - WS-VAL-REASON-CD FICA COM O CODIGO   *
000500*    DA REGRA QUE REJEITOU O REGISTRO (ZERO = REGISTRO VALIDO). *
000600*                                                                *
000700*    COPIADO NA PROCEDURE DIVISION DE GPA010 (VALIDACAO EM      *
000800*    LINHA, REGISTRO RECEM MONTADO PELO EXTRATOR) E DE GPA020   *
000900*    (PASSO DE VALIDACAO EM LOTE SOBRE O ARQUIVO DE CURSOS).    *
001000*    O PROGRAMA QUE COPIA DEVE SUBSTITUIR VAL-COURSE PELO NOME  *
001100*    DO REGISTRO 01 A VALIDAR, P.EX.:                           *
001200*        COPY CPVALID REPLACING VAL-COURSE BY WS-CAND-COURSE.   *
001300*    E DEVE TER COPIADO CPCOURSE, CPGRADE E CPVALWS ANTES.      *
001400*                                                                *
001500*    HISTORICO DE ALTERACOES                                    *
001600*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                     *
001700*    22-MAR-1989 OST   -----       VERSAO ORIGINAL.              *
001800*    11-JUL-1994 RFS   CH-0230     REGRA DE GRADE PASSOU A LER   *
001900*                                  A TABELA DE GPA010 (CPGRADE)  *
002000*                                  EM VEZ DE LISTA FIXA DE 88S.  *
002100*================================================================*
002200 700-00-VALIDATE-COURSE          SECTION.
002300*================================================================*
002400     MOVE ZERO               TO WS-VAL-REASON-CD.
002500     PERFORM 701-00-VALIDATE-SUBJECT.
002600     IF VR-OK
002700         PERFORM 702-00-VALIDATE-NUMBER
002800     END-IF.
002900     IF VR-OK
003000         PERFORM 703-00-VALIDATE-TITLE
003100     END-IF.
003200     IF VR-OK
003300         PERFORM 704-00-VALIDATE-UNITS
003400     END-IF.
003500     IF VR-OK
003600         PERFORM 705-00-VALIDATE-GRADE
003700     END-IF.
003800     IF VR-OK
003900         PERFORM 706-00-VALIDATE-SOURCE
004000     END-IF.
004100*
004200 700-00-EXIT.                    EXIT.
004300*================================================================*
004400*    701-00  REGRA 1 - SUBJECT: 2 A 6 LETRAS MAIUSCULAS A-Z.     *
004500*================================================================*
004600 701-00-VALIDATE-SUBJECT         SECTION.
004700*================================================================*
004800     MOVE ZERO               TO WS-VAL-I.
004900     INSPECT CRS-SUBJECT OF VAL-COURSE
005000         TALLYING WS-VAL-I FOR TRAILING SPACE.
005100     COMPUTE WS-VAL-LEN = 6 - WS-VAL-I.
005200     IF (CRS-SUBJECT OF VAL-COURSE IS NOT ALPHABETIC-UPPER)
005300          OR (WS-VAL-LEN < 2)
005400         MOVE 1              TO WS-VAL-REASON-CD
005500     END-IF.
005600*
005700 701-00-EXIT.                    EXIT.
005800*================================================================*
005900*    702-00  REGRA 2 - NUMBER: DIGITOS [+ 1 LETRA] OU           *
006000*             DIGITOS* + 'XX' (CURINGA DE TRANSFERENCIA).       *
006100*================================================================*
006200 702-00-VALIDATE-NUMBER          SECTION.
006300*================================================================*
006400     MOVE ZERO               TO WS-VAL-I.
006500     INSPECT CRS-NUMBER OF VAL-COURSE
006600         TALLYING WS-VAL-I FOR TRAILING SPACE.
006700     COMPUTE WS-VAL-LEN = 6 - WS-VAL-I.
006800     MOVE 'N'                TO WS-VAL-SHAPE-SW.
006900*
007000     IF WS-VAL-LEN = 0
007100         MOVE 2              TO WS-VAL-REASON-CD
007200     ELSE
007300         IF (WS-VAL-LEN >= 2) AND
007400            (CRS-NUMBER OF VAL-COURSE
007500                 (WS-VAL-LEN - 1 : 2) = 'XX')
007600             COMPUTE WS-VAL-PFX-LEN = WS-VAL-LEN - 2
007700             IF WS-VAL-PFX-LEN = 0
007800                 SET WS-VAL-SHAPE-OK TO TRUE
007900             ELSE
008000                 IF CRS-NUMBER OF VAL-COURSE
008100                        (1 : WS-VAL-PFX-LEN) IS NUMERIC
008200                     SET WS-VAL-SHAPE-OK TO TRUE
008300                 END-IF
008400             END-IF
008500         ELSE
008600             IF CRS-NUMBER OF VAL-COURSE
008700                    (WS-VAL-LEN : 1) IS ALPHABETIC-UPPER
008800                 AND CRS-NUMBER OF VAL-COURSE
008900                        (WS-VAL-LEN : 1) NOT = SPACE
009000                 IF WS-VAL-LEN >= 2
009100                     COMPUTE WS-VAL-PFX-LEN = WS-VAL-LEN - 1
009200                     IF CRS-NUMBER OF VAL-COURSE
009300                            (1 : WS-VAL-PFX-LEN) IS NUMERIC
009400                         SET WS-VAL-SHAPE-OK TO TRUE
009500                     END-IF
009600                 END-IF
009700             ELSE
009800                 IF CRS-NUMBER OF VAL-COURSE
009900                        (1 : WS-VAL-LEN) IS NUMERIC
010000                     SET WS-VAL-SHAPE-OK TO TRUE
010100                 END-IF
010200             END-IF
010300         END-IF
010400         IF NOT WS-VAL-SHAPE-OK
010500             MOVE 2          TO WS-VAL-REASON-CD
010600         END-IF
010700     END-IF.
010800*
010900 702-00-EXIT.                    EXIT.
011000*================================================================*
011100*    703-00  REGRA 3 - TITLE: NAO BRANCO APOS TRIM (1-200,       *
011200*             CAMPO DE TRABALHO E' X(100)).                     *
011300*================================================================*
011400 703-00-VALIDATE-TITLE           SECTION.
011500*================================================================*
011600     IF CRS-TITLE OF VAL-COURSE = SPACES
011700         MOVE 3              TO WS-VAL-REASON-CD
011800     END-IF.
011900*
012000 703-00-EXIT.                    EXIT.
012100*================================================================*
012200*    704-00  REGRA 4 - UNITS: NUMERICO, 0.00 A 20.00.            *
012300*================================================================*
012400 704-00-VALIDATE-UNITS           SECTION.
012500*================================================================*
012600     IF (CRS-UNITS OF VAL-COURSE IS NOT NUMERIC)
012700          OR (CRS-UNITS OF VAL-COURSE > 20.00)
012800         MOVE 4              TO WS-VAL-REASON-CD
012900     END-IF.
013000*
013100 704-00-EXIT.                    EXIT.
013200*================================================================*
013300*    705-00  REGRA 5 - GRADE: DEVE CONSTAR DA TABELA DE 23       *
013400*             CONCEITOS (13 COM PESO + 10 SEM GPA) DE CPGRADE.   *
013500*================================================================*
013600 705-00-VALIDATE-GRADE           SECTION.
013700*================================================================*
013800     MOVE 'N'                TO WS-VAL-SHAPE-SW.
013900     PERFORM 705-01-SEARCH-GRADE-TABLE
014000         VARYING GT-IDX FROM 1 BY 1
014100         UNTIL GT-IDX > WS-GRADE-TABLE-CNT.
014200     IF NOT WS-VAL-SHAPE-OK
014300         MOVE 5              TO WS-VAL-REASON-CD
014400     END-IF.
014500*
014600 705-00-EXIT.                    EXIT.
014700*================================================================*
014800*    705-01  BUSCA UM CONCEITO NA TABELA DE CPGRADE - PARA A       *
014900*            BUSCA ASSIM QUE ACHAR (GT-IDX FORCADO AO LIMITE).     *
015000*================================================================*
015100 705-01-SEARCH-GRADE-TABLE       SECTION.
015200*================================================================*
015300     IF CRS-GRADE OF VAL-COURSE = GT-CODE (GT-IDX)
015400         SET WS-VAL-SHAPE-OK TO TRUE
015500         SET GT-IDX TO WS-GRADE-TABLE-CNT
015600     END-IF.
015700*
015800 705-01-EXIT.                    EXIT.
015900*================================================================*
016000*    706-00  REGRA 6 - SOURCE: 'PARSED' (EXTRAIDO DO HISTORICO)  *
016100*             OU 'MANUAL' (DIGITADO PELO USUARIO).               *
016200*================================================================*
016300 706-00-VALIDATE-SOURCE          SECTION.
016400*================================================================*
016500     IF (CRS-SOURCE OF VAL-COURSE NOT = 'PARSED')
016600          AND (CRS-SOURCE OF VAL-COURSE NOT = 'MANUAL')
016700         MOVE 6              TO WS-VAL-REASON-CD
016800     END-IF.
016900*
017000 706-00-EXIT.                    EXIT.