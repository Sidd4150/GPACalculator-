000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPA030.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  UNIV OF SAN FRANCISCO - DATA PROC CTR.
000500 DATE-WRITTEN.  20-MAR-1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - ACADEMIC RECORDS.
000800*================================================================*
000900*    GPA030  -  CALCULO DE GPA CUMULATIVO E RELATORIO FINAL      *
001000*    (GPA CALCULATOR AND FINAL REPORT).                           *
001100*                                                                  *
001200*    TERCEIRO E ULTIMO PASSO DO BATCH DE HISTORICO ESCOLAR.  LE   *
001300*    O ARQUIVO DE CURSOS COURSEXT (SAIDA DE GPA010, OPCIONALMENTE *
001400*    JA FILTRADA POR GPA020) E O ARQUIVO DE CONTADORES XTRCNT     *
001500*    GRAVADO POR GPA010 NO MESMO JOB.  PARA CADA CURSO, PROCURA   *
001600*    O CONCEITO NA TABELA DE PONTOS DE CPGRADE; SE O CONCEITO     *
001700*    FOR ELEGIVEL E AS UNIDADES FOREM MAIOR QUE ZERO, ACUMULA     *
001800*    UNIDADES E PONTOS DE QUALIDADE PARA O CALCULO DO GPA         *
001900*    CUMULATIVO.  NO FIM, IMPRIME O RELATORIO RESULTADO (RESULT)  *
002000*    COM OS TOTAIS E O GPA FINAL.                                  *
002100*                                                                  *
002200*    HISTORICO DE ALTERACOES                                      *
002300*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                      *
002400*    20-MAR-1989 OST   -----       VERSAO ORIGINAL.                *
002500*    03-AUG-1990 OST   CH-0112     CORRIGIDO ARREDONDAMENTO DO    *
002600*                                  GPA (FALTAVA A CLAUSULA         *
002700*                                  ROUNDED NO COMPUTE).            *
002800*    11-JUL-1994 RFS   CH-0230     TABELA DE CONCEITOS PASSOU A    *
002900*                                  VIR DE CPGRADE (ANTES ERA       *
003000*                                  LISTA FIXA DE 88 NESTE MESMO    *
003100*                                  PROGRAMA).                      *
003200*    08-FEB-1996 MCS   CH-0279     ACRESCENTADA PROTECAO CONTRA    *
003300*                                  DIVISAO POR ZERO QUANDO NENHUM  *
003400*                                  CURSO ELEGIVEL PARA O GPA.      *
003500*    02-JUN-1999 OST   Y2K-0041    ACCEPT FROM DATE AMPLIADO PARA  *
003600*                                  YYYYMMDD NO CABECALHO DO        *
003700*                                  RELATORIO RESULT.               *
003800*    20-OCT-2001 JPQ   CH-0355     RELATORIO RESULT PASSOU A       *
003900*                                  MOSTRAR A CONTAGEM DE CURSOS    *
004000*                                  EXTRAIDOS E REJEITADOS LIDOS    *
004100*                                  DO ARQUIVO XTRCNT.              *
004110*    12-MAY-2004 JPQ   CH-0412     PONTOS DE QUALIDADE PASSARAM A  *
004120*                                  GUARDAR 3 CASAS DECIMAIS ATE O  *
004130*                                  ARREDONDAMENTO FINAL DO GPA;    *
004140*                                  REFORMATADAS INSTRUCOES QUE     *
004150*                                  ULTRAPASSAVAM A COL 72; A       *
004160*                                  PRIMEIRA LINHA DE RESULT PASSOU *
004170*                                  A SALTAR FOLHA (C01/TOP-OF-FORM)*
004200*================================================================*
004300 ENVIRONMENT    DIVISION.
004400 CONFIGURATION  SECTION.
004500 SPECIAL-NAMES.
004600                C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT   SECTION.
004900 FILE-CONTROL.
005000*
005100*    SELECT COURSEXT         ASSIGN TO UR-S-COURSEXT
005200*               FILE STATUS IS FS-COURSEXT.
005300*    SELECT XTRCNT           ASSIGN TO UR-S-XTRCNT
005400*               FILE STATUS IS FS-XTRCNT.
005500*    SELECT RESULT           ASSIGN TO UR-S-RESULT
005600*               FILE STATUS IS FS-RESULT.
005700*
005800     SELECT     COURSEXT      ASSIGN TO COURSEXT
005900                               ORGANIZATION LINE SEQUENTIAL
006000                               ACCESS SEQUENTIAL
006100                               FILE STATUS FS-COURSEXT.
006200*
006300     SELECT     XTRCNT        ASSIGN TO XTRCNT
006400                               ORGANIZATION LINE SEQUENTIAL
006500                               ACCESS SEQUENTIAL
006600                               FILE STATUS FS-XTRCNT.
006700*
006800     SELECT     RESULT        ASSIGN TO RESULT
006900                               ORGANIZATION LINE SEQUENTIAL
007000                               ACCESS SEQUENTIAL
007100                               FILE STATUS FS-RESULT.
007200*
007300 DATA           DIVISION.
007400 FILE           SECTION.
007500*
007600 FD  COURSEXT
007700     RECORD      CONTAINS    130 CHARACTERS
007800     RECORDING   MODE        IS F
007900     LABEL       RECORD      IS OMITTED
008000     DATA        RECORD      IS REG-COURSE-IN.
008100     COPY CPCOURSE REPLACING REG-COURSE BY REG-COURSE-IN.
008200*
008300 FD  XTRCNT
008400     RECORD      CONTAINS    020 CHARACTERS
008500     RECORDING   MODE        IS F
008600     LABEL       RECORD      IS OMITTED
008700     DATA        RECORD      IS REG-XTRCNT.
008800 01  REG-XTRCNT.
008900     05  XTR-EXTRACTED-CNT         PIC 9(06).
009000     05  XTR-REJECTED-CNT          PIC 9(06).
009100     05  FILLER                    PIC X(008).
009200*
009300 FD  RESULT
009400     RECORD      CONTAINS    080 CHARACTERS
009500     RECORDING   MODE        IS F
009600     LABEL       RECORD      IS OMITTED
009700     DATA        RECORD      IS REG-RESULT.
009800 01  REG-RESULT.
009900     05  FILLER                    PIC X(080).
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-RUN-DATE-AREA.
010400     05  WS-RUN-CCYY               PIC 9(04).
010500     05  WS-RUN-MM                 PIC 9(02).
010600     05  WS-RUN-DD                 PIC 9(02).
010700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-AREA
010800                                   PIC X(08).
010900*
011000*    FILE STATUS
011100*
011200 77  FS-COURSEXT                   PIC X(02) VALUE SPACES.
011300     88  FS-COURSEXT-OK                VALUE '00'.
011400     88  FS-COURSEXT-EOF                VALUE '10'.
011500 77  FS-XTRCNT                     PIC X(02) VALUE SPACES.
011600     88  FS-XTRCNT-OK                   VALUE '00'.
011700     88  FS-XTRCNT-EOF                   VALUE '10'.
011800 77  FS-RESULT                     PIC X(02) VALUE SPACES.
011900     88  FS-RESULT-OK                    VALUE '00'.
012000 77  FS-STATUS-CODE                 PIC X(02) VALUE SPACES.
012100 77  FS-FILE-NAME                   PIC X(08) VALUE SPACES.
012200 77  FS-OPERATION                   PIC X(13) VALUE SPACES.
012300 77  FS-OPEN-OP                     PIC X(13) VALUE 'OPENING'.
012400 77  FS-READ-OP                     PIC X(13) VALUE 'READING'.
012500 77  FS-WRITE-OP                    PIC X(13) VALUE 'WRITING'.
012600 77  FS-CLOSE-OP                    PIC X(13) VALUE 'CLOSING'.
012700*
012800*    CONTADORES DE CONTROLE E ACUMULADORES DO GPA
012900*
013000 77  AC-COURSE-CNT                  PIC 9(06) COMP VALUE ZERO.
013100 77  AC-GPA-COURSE-CNT              PIC 9(06) COMP VALUE ZERO.
013200 77  AC-EXTRACTED-CNT                PIC 9(06) COMP VALUE ZERO.
013300 77  AC-REJECTED-CNT                 PIC 9(06) COMP VALUE ZERO.
013400 77  AC-TOTAL-GPA-UNITS              PIC 9(05)V99 COMP VALUE ZERO.
013500 77  AC-TOTAL-QUALITY-PTS           PIC 9(07)V999 COMP VALUE ZERO.
013600 77  AC-CUM-GPA                      PIC 9(01)V99 VALUE ZERO.
013700 77  WS-EXT-QUALITY-PTS             PIC 9(05)V999 COMP VALUE ZERO.
013800*
013900*    LINHAS DO RELATORIO RESULT
014000*
014100 01  HDR001.
014200     05  FILLER                    PIC X(030) VALUE
014300         'UNIV OF SAN FRANCISCO  -  '.
014400     05  FILLER                    PIC X(030) VALUE
014500         'CUMULATIVE GPA REPORT        '.
014600     05  FILLER                    PIC X(020) VALUE SPACES.
014700 01  HDR002.
014800     05  FILLER                    PIC X(010) VALUE 'RUN DATE: '.
014900     05  HDR002-MM                 PIC 9(02)/.
015000     05  HDR002-DD                 PIC 9(02)/.
015100     05  HDR002-CCYY               PIC 9(04).
015200     05  FILLER                    PIC X(060) VALUE SPACES.
015300 01  DET101.
015400     05  FILLER                    PIC X(030) VALUE
015500         'COURSES EXTRACTED:         '.
015600     05  DET101-CNT                PIC ZZZ,ZZ9.
015700     05  FILLER                    PIC X(043) VALUE SPACES.
015800 01  DET102.
015900     05  FILLER                    PIC X(030) VALUE
016000         'COURSES REJECTED:          '.
016100     05  DET102-CNT                PIC ZZZ,ZZ9.
016200     05  FILLER                    PIC X(043) VALUE SPACES.
016300 01  DET103.
016400     05  FILLER                    PIC X(030) VALUE
016500         'GPA COURSES INCLUDED:      '.
016600     05  DET103-CNT                PIC ZZZ,ZZ9.
016700     05  FILLER                    PIC X(043) VALUE SPACES.
016800 01  DET104.
016900     05  FILLER                    PIC X(030) VALUE
017000         'TOTAL GPA UNITS:           '.
017100     05  DET104-UNITS              PIC ZZZZ9.99.
017200     05  FILLER                    PIC X(042) VALUE SPACES.
017300 01  DET105.
017400     05  FILLER                    PIC X(030) VALUE
017500         'TOTAL QUALITY POINTS:      '.
017600     05  DET105-PTS                PIC ZZZZZZ9.99.
017700     05  FILLER                    PIC X(040) VALUE SPACES.
017800 01  DET106.
017900     05  FILLER                    PIC X(030) VALUE
018000         'CUMULATIVE GPA:            '.
018100     05  DET106-GPA                PIC 9.99.
018200     05  FILLER                    PIC X(046) VALUE SPACES.
018300*
018400*    CURSO CORRENTE EM ANALISE (COPIA DE TRABALHO).
018500*
018600 COPY CPCOURSE REPLACING REG-COURSE BY WS-CAND-COURSE.
018700*
018800 COPY CPGRADE.
018900*
019000 PROCEDURE      DIVISION.
019100*================================================================*
019200 000-00-MAIN-LINE                SECTION.
019300*================================================================*
019400     PERFORM 001-00-OPEN-FILES.
019500     PERFORM 002-00-GET-RUN-DATE.
019600     PERFORM 003-00-READ-XTRCNT.
019700     PERFORM 004-00-READ-COURSEXT.
019800     PERFORM 005-00-PROCESS-COURSE
019900         UNTIL FS-COURSEXT-EOF.
020000     PERFORM 006-00-COMPUTE-GPA.
020100     PERFORM 007-00-PRINT-REPORT.
020200     PERFORM 008-00-CLOSE-FILES.
020300     STOP RUN.
020400*
020500 000-00-EXIT.                 EXIT.
020600*================================================================*
020700 001-00-OPEN-FILES                SECTION.
020800*================================================================*
020900     MOVE FS-OPEN-OP                 TO FS-OPERATION.
021000     OPEN INPUT  COURSEXT
021100                 XTRCNT
021200          OUTPUT RESULT.
021300     PERFORM 001-01-TEST-FS.
021400*
021500 001-00-EXIT.                 EXIT.
021600*================================================================*
021700 001-01-TEST-FS                    SECTION.
021800*================================================================*
021900     PERFORM 001-02-FS-COURSEXT.
022000     PERFORM 001-03-FS-XTRCNT.
022100     PERFORM 001-04-FS-RESULT.
022200*
022300 001-01-EXIT.                 EXIT.
022400*================================================================*
022500 001-02-FS-COURSEXT                 SECTION.
022600*================================================================*
022700     MOVE 'COURSEXT'                   TO FS-FILE-NAME.
022800     MOVE FS-COURSEXT                  TO FS-STATUS-CODE.
022900     IF FS-COURSEXT NOT EQUAL '00' AND '10'
023000         PERFORM 900-00-ERROR
023100     END-IF.
023200*
023300 001-02-EXIT.                 EXIT.
023400*================================================================*
023500 001-03-FS-XTRCNT                    SECTION.
023600*================================================================*
023700     MOVE 'XTRCNT'                      TO FS-FILE-NAME.
023800     MOVE FS-XTRCNT                     TO FS-STATUS-CODE.
023900     IF FS-XTRCNT NOT EQUAL '00' AND '10'
024000         PERFORM 900-00-ERROR
024100     END-IF.
024200*
024300 001-03-EXIT.                 EXIT.
024400*================================================================*
024500 001-04-FS-RESULT                     SECTION.
024600*================================================================*
024700     MOVE 'RESULT'                       TO FS-FILE-NAME.
024800     MOVE FS-RESULT                      TO FS-STATUS-CODE.
024900     IF FS-RESULT NOT EQUAL '00'
025000         PERFORM 900-00-ERROR
025100     END-IF.
025200*
025300 001-04-EXIT.                 EXIT.
025400*================================================================*
025500 002-00-GET-RUN-DATE                    SECTION.
025600*================================================================*
025700     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
025800     MOVE WS-RUN-MM                        TO HDR002-MM.
025900     MOVE WS-RUN-DD                        TO HDR002-DD.
026000     MOVE WS-RUN-CCYY                      TO HDR002-CCYY.
026100*
026200 002-00-EXIT.                 EXIT.
026300*================================================================*
026400 003-00-READ-XTRCNT                     SECTION.
026500*================================================================*
026600*    O CONTROL CARD XTRCNT TEM NO MAXIMO UM REGISTRO, GRAVADO     *
026700*    POR GPA010 NO FIM DA EXTRACAO.  SE O ARQUIVO VIER VAZIO      *
026800*    (GPA010 NAO RODOU NESTE JOB), OS CONTADORES FICAM EM ZERO.   *
026900*
027000     MOVE FS-READ-OP                        TO FS-OPERATION.
027100     READ XTRCNT.
027200     IF FS-XTRCNT-OK
027300         MOVE XTR-EXTRACTED-CNT               TO AC-EXTRACTED-CNT
027400         MOVE XTR-REJECTED-CNT                TO AC-REJECTED-CNT
027500     ELSE
027600         PERFORM 001-03-FS-XTRCNT
027700     END-IF.
027800*
027900 003-00-EXIT.                 EXIT.
028000*================================================================*
028100 004-00-READ-COURSEXT                    SECTION.
028200*================================================================*
028300     MOVE FS-READ-OP                        TO FS-OPERATION.
028400     READ COURSEXT.
028500     IF NOT FS-COURSEXT-EOF
028600         PERFORM 001-02-FS-COURSEXT
028700         ADD 1                               TO AC-COURSE-CNT
028800     END-IF.
028900*
029000 004-00-EXIT.                 EXIT.
029100*================================================================*
029200 005-00-PROCESS-COURSE                     SECTION.
029300*================================================================*
029400     MOVE REG-COURSE-IN                       TO WS-CAND-COURSE.
029500     PERFORM 005-01-SEARCH-GRADE-TABLE
029600         VARYING GT-IDX FROM 1 BY 1
029700         UNTIL GT-IDX > WS-GRADE-TABLE-CNT.
029800     PERFORM 004-00-READ-COURSEXT.
029900*
030000 005-00-EXIT.                 EXIT.
030100*================================================================*
030200 005-01-SEARCH-GRADE-TABLE                  SECTION.
030300*================================================================*
030400     IF CRS-GRADE OF WS-CAND-COURSE = GT-CODE (GT-IDX)
030500         PERFORM 005-02-ACCUMULATE-IF-ELIGIBLE
030600         SET GT-IDX TO WS-GRADE-TABLE-CNT
030700     END-IF.
030800*
030900 005-01-EXIT.                 EXIT.
031000*================================================================*
031100 005-02-ACCUMULATE-IF-ELIGIBLE               SECTION.
031200*================================================================*
031300     IF GT-IS-ELIGIBLE (GT-IDX)
031400        AND CRS-UNITS OF WS-CAND-COURSE > ZERO
031500         COMPUTE WS-EXT-QUALITY-PTS =
031600             CRS-UNITS OF WS-CAND-COURSE * GT-POINTS (GT-IDX)
031700         ADD CRS-UNITS OF WS-CAND-COURSE    TO AC-TOTAL-GPA-UNITS
031800         ADD WS-EXT-QUALITY-PTS         TO AC-TOTAL-QUALITY-PTS
031900         ADD 1                               TO AC-GPA-COURSE-CNT
032000     END-IF.
032100*
032200 005-02-EXIT.                 EXIT.
032300*================================================================*
032400 006-00-COMPUTE-GPA                          SECTION.
032500*================================================================*
032600     MOVE ZERO                                  TO AC-CUM-GPA.
032700     IF AC-TOTAL-GPA-UNITS NOT = ZERO
032800         COMPUTE AC-CUM-GPA ROUNDED =
032900             AC-TOTAL-QUALITY-PTS / AC-TOTAL-GPA-UNITS
033000     END-IF.
033100*
033200 006-00-EXIT.                 EXIT.
033300*================================================================*
033400 007-00-PRINT-REPORT                          SECTION.
033500*================================================================*
033600     MOVE FS-WRITE-OP                        TO FS-OPERATION.
033700     WRITE REG-RESULT     FROM HDR001 AFTER ADVANCING TOP-OF-FORM.
033800     PERFORM 001-04-FS-RESULT.
033900     WRITE REG-RESULT                               FROM HDR002.
034000     PERFORM 001-04-FS-RESULT.
034100     MOVE AC-EXTRACTED-CNT                          TO DET101-CNT.
034200     WRITE REG-RESULT                               FROM DET101.
034300     PERFORM 001-04-FS-RESULT.
034400     MOVE AC-REJECTED-CNT                           TO DET102-CNT.
034500     WRITE REG-RESULT                               FROM DET102.
034600     PERFORM 001-04-FS-RESULT.
034700     MOVE AC-GPA-COURSE-CNT                         TO DET103-CNT.
034800     WRITE REG-RESULT                               FROM DET103.
034900     PERFORM 001-04-FS-RESULT.
035000     MOVE AC-TOTAL-GPA-UNITS                  TO DET104-UNITS.
035100     WRITE REG-RESULT                               FROM DET104.
035200     PERFORM 001-04-FS-RESULT.
035300     MOVE AC-TOTAL-QUALITY-PTS                      TO DET105-PTS.
035400     WRITE REG-RESULT                               FROM DET105.
035500     PERFORM 001-04-FS-RESULT.
035600     MOVE AC-CUM-GPA                                TO DET106-GPA.
035700     WRITE REG-RESULT                               FROM DET106.
035800     PERFORM 001-04-FS-RESULT.
035900     DISPLAY 'GPA030 - GPA COURSES INCLUDED: ' AC-GPA-COURSE-CNT.
036000     DISPLAY 'GPA030 - CUMULATIVE GPA:       ' AC-CUM-GPA.
036100*
036200 007-00-EXIT.                 EXIT.
036300*================================================================*
036400 008-00-CLOSE-FILES                            SECTION.
036500*================================================================*
036600     MOVE FS-CLOSE-OP                        TO FS-OPERATION.
036700     CLOSE COURSEXT
036800           XTRCNT
036900           RESULT.
037000     PERFORM 001-01-TEST-FS.
037100     DISPLAY 'GPA030 - PROGRAM ENDED'.
037200*
037300 008-00-EXIT.                 EXIT.
037400*================================================================*
037500 900-00-ERROR                                  SECTION.
037600*================================================================*
037700     DISPLAY '* ERROR ' FS-OPERATION ' ON FILE ' FS-FILE-NAME.
037800     DISPLAY '* FILE STATUS = ' FS-STATUS-CODE.
037900     DISPLAY '* PROGRAM ABENDED'.
038000     MOVE 99                                  TO RETURN-CODE.
038100     STOP RUN.
038200*
038300 900-00-EXIT.                 EXIT.
038400*
