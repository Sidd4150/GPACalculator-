000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPA010.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  UNIV OF SAN FRANCISCO - DATA PROC CTR.
000500 DATE-WRITTEN.  14-MAR-1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - ACADEMIC RECORDS.
000800*================================================================*
000900*    GPA010  -  EXTRATOR DE CURSOS DO HISTORICO ESCOLAR          *
001000*    (TRANSCRIPT RECORD EXTRACTOR).                               *
001100*                                                                  *
001200*    LE O ARQUIVO TRANSIN (TEXTO DO HISTORICO JA EXTRAIDO DO      *
001300*    PDF POR PROCESSO ANTERIOR, FORA DO ESCOPO DESTE PROGRAMA),   *
001400*    RECONHECE AS LINHAS DE CURSO DENTRO DE CADA SECAO (CREDITO   *
001500*    TRANSFERIDO / CREDITO NA INSTITUICAO / CURSOS EM ANDAMENTO), *
001600*    LIMPA O TITULO, VALIDA (COPY CPVALID) E GRAVA CADA CURSO     *
001700*    VALIDO EM COURSEXT COM CRS-SOURCE = 'PARSED'.  AO FINAL      *
001800*    GRAVA OS TOTAIS DE CONTROLE EM XTRCNT PARA O PASSO GPA030.   *
001900*                                                                  *
002000*    SE NENHUM CURSO FOR EXTRAIDO O PASSO TERMINA COM RETURN-CODE *
002100*    DIFERENTE DE ZERO (HISTORICO SEM CURSO RECONHECIVEL).        *
002200*                                                                  *
002300*    HISTORICO DE ALTERACOES                                      *
002400*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                      *
002500*    14-MAR-1989 OST   -----       VERSAO ORIGINAL.                *
002600*    02-AGO-1990 OST   CH-0071     INCLUIDA SECAO COURSES IN      *
002700*                                  PROGRESS (CURSO SEM GRADE,      *
002800*                                  ATRIBUI GRADE = 'IP').          *
002900*    19-JAN-1992 MCS   CH-0118     TABELA DE FRASES-LIXO DO TITULO *
003000*                                  AMPLIADA (COLLEGE:, MAJOR:,      *
003100*                                  ACADEMIC STANDING:).             *
003200*    11-JUL-1994 RFS   CH-0230     VALIDACAO DO CURSO PASSOU A     *
003300*                                  USAR O COPYBOOK CPVALID, COMUM   *
003400*                                  COM GPA020 (EVITA DUPLICIDADE).  *
003500*    03-MAR-1997 RFS   CH-0309     CORRIGIDO CORTE DE TITULO QUE   *
003600*                                  DEIXAVA 'TERM TOTALS' PARCIAL    *
003700*                                  QUANDO A FRASE CAIA NO FIM DA    *
003800*                                  LINHA DE ORIGEM.                 *
003900*    02-JUN-1999 OST   Y2K-0041    ACCEPT FROM DATE AMPLIADO PARA   *
004000*                                  YYYYMMDD (4 DIGITOS DE ANO) -    *
004100*                                  WS-RUN-CCYY SUBSTITUI O ANO DE   *
004200*                                  2 DIGITOS NA AREA DE DATA.       *
004300*    14-SEP-1999 OST   Y2K-0041    TESTADO COM HISTORICOS DE FIM E  *
004400*                                  DE INICIO DE SEMESTRE - OK.      *
004500*    20-OCT-2001 JPQ    CH-0355    CONTADOR DE REJEITADOS PASSOU A  *
004600*                                  CONTAR TAMBEM TITULO EM BRANCO   *
004700*                                  OU 'TERM TOTALS' RESIDUAL, ANTES *
004800*                                  SO CONTAVA REJEICAO DO CPVALID.  *
004810*    12-MAY-2004 JPQ   CH-0412     REFORMATADAS INSTRUCOES QUE      *
004820*                                  ULTRAPASSAVAM A COL 72 (AREA DE  *
004830*                                  IDENTIFICACAO); RETIRADO O       *
004840*                                  SPECIAL-NAMES/C01 QUE NAO ERA    *
004850*                                  USADO NESTE PASSO (SEM RELATORIO)*
004900*================================================================*
005000 ENVIRONMENT    DIVISION.
005500 INPUT-OUTPUT   SECTION.
005600 FILE-CONTROL.
005700*
005800*    SELECT TRANIN           ASSIGN TO UT-S-TRANIN
005900*               FILE STATUS IS FS-TRANIN.
006000*    SELECT COURSEXT         ASSIGN TO UR-S-COURSEXT
006100*               FILE STATUS IS FS-COURSEXT.
006200*    SELECT XTRCNT           ASSIGN TO UR-S-XTRCNT
006300*               FILE STATUS IS FS-XTRCNT.
006400*
006500     SELECT     TRANIN        ASSIGN TO TRANIN
006600                               ORGANIZATION LINE SEQUENTIAL
006700                               ACCESS SEQUENTIAL
006800                               FILE STATUS FS-TRANIN.
006900*
007000     SELECT     COURSEXT      ASSIGN TO COURSEXT
007100                               ORGANIZATION LINE SEQUENTIAL
007200                               ACCESS SEQUENTIAL
007300                               FILE STATUS FS-COURSEXT.
007400*
007500     SELECT     XTRCNT        ASSIGN TO XTRCNT
007600                               ORGANIZATION LINE SEQUENTIAL
007700                               ACCESS SEQUENTIAL
007800                               FILE STATUS FS-XTRCNT.
007900*
008000 DATA           DIVISION.
008100 FILE           SECTION.
008200*
008300 FD  TRANIN
008400     RECORD      CONTAINS    250 CHARACTERS
008500     RECORDING   MODE        IS F
008600     LABEL       RECORD      IS OMITTED
008700     DATA        RECORD      IS REG-TRANLIN.
008800 01  REG-TRANLIN.
008900     05  TRN-TEXT                PIC X(240).
009000     05  FILLER                  PIC X(010).
009100*
009200 FD  COURSEXT
009300     RECORD      CONTAINS    130 CHARACTERS
009400     RECORDING   MODE        IS F
009500     LABEL       RECORD      IS OMITTED
009600     DATA        RECORD      IS REG-COURSE.
009700     COPY CPCOURSE.
009800*
009900 FD  XTRCNT
010000     RECORD      CONTAINS    20 CHARACTERS
010100     RECORDING   MODE        IS F
010200     LABEL       RECORD      IS OMITTED
010300     DATA        RECORD      IS REG-XTRCNT.
010400 01  REG-XTRCNT.
010500     05  XTR-EXTRACTED-CNT       PIC 9(06).
010600     05  XTR-REJECTED-CNT        PIC 9(06).
010700     05  FILLER                  PIC X(008).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100*    DATA DE EXECUCAO (ACCEPT FROM DATE - COBOL-85, NAO E'
011200*    FUNCTION INTRINSECA).  WS-RUN-DATE-X E' A VISAO ALTERNATIVA
011300*    USADA PELA ROTINA DE ABERTURA PARA O ACCEPT DE 8 DIGITOS.
011400*
011500 01  WS-RUN-DATE-AREA.
011600     05  WS-RUN-CCYY             PIC 9(04).
011700     05  WS-RUN-MM               PIC 9(02).
011800     05  WS-RUN-DD               PIC 9(02).
011900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-AREA
012000                                 PIC X(08).
012100*
012200*    FILE STATUS
012300*
012400 77  FS-TRANIN                   PIC X(02) VALUE SPACES.
012500     88  FS-TRANIN-OK                VALUE '00'.
012600     88  FS-TRANIN-EOF                VALUE '10'.
012700 77  FS-COURSEXT                 PIC X(02) VALUE SPACES.
012800     88  FS-COURSEXT-OK               VALUE '00'.
012900 77  FS-XTRCNT                   PIC X(02) VALUE SPACES.
013000     88  FS-XTRCNT-OK                 VALUE '00'.
013100 77  FS-STATUS-CODE               PIC X(02) VALUE SPACES.
013200 77  FS-FILE-NAME                 PIC X(08) VALUE SPACES.
013300 77  FS-OPERATION                 PIC X(13) VALUE SPACES.
013400 77  FS-OPEN-OP                   PIC X(13) VALUE 'OPENING'.
013500 77  FS-READ-OP                   PIC X(13) VALUE 'READING'.
013600 77  FS-WRITE-OP                  PIC X(13) VALUE 'WRITING'.
013700 77  FS-CLOSE-OP                  PIC X(13) VALUE 'CLOSING'.
013800*
013900*    CONTADORES DE CONTROLE (ACUMULADORES)
014000*
014100 77  AC-LINE-CNT                  PIC 9(06) COMP VALUE ZERO.
014200 77  AC-EXTRACTED-CNT              PIC 9(06) COMP VALUE ZERO.
014300 77  AC-REJECTED-CNT               PIC 9(06) COMP VALUE ZERO.
014400*
014500*    CONTROLE DE SECAO DO HISTORICO (TRANSFER / INSTITUTION /
014600*    COURSES IN PROGRESS).  DETECTADA POR TABELA DE LITERAIS
014700*    ABAIXO.
014800*
014900 77  WS-SECTION-CD                PIC X(01) VALUE '0'.
015000     88  SEC-NONE                     VALUE '0'.
015100     88  SEC-TRANSFER                 VALUE '1'.
015200     88  SEC-INSTITUTION               VALUE '2'.
015300     88  SEC-IN-PROGRESS               VALUE '3'.
015400     88  SEC-DONE                      VALUE '9'.
015500*
015600*    TABELA DE CABECALHOS DE SECAO - TECNICA DE LITERAIS COM
015700*    REDEFINES (PADRAO DESTA INSTALACAO PARA TABELAS FIXAS).
015800*    CADA ENTRADA: TAMANHO DO TEXTO (2) + TEXTO (41).
015900*
016000 01  WS-SECTION-HDR-DATA.
016100     05  FILLER PIC X(043) VALUE
016200         '40TRANSFER CREDIT ACCEPTED BY INSTITUTION  '.
016300     05  FILLER PIC X(043) VALUE
016400         '19INSTITUTION CREDIT                       '.
016500     05  FILLER PIC X(043) VALUE
016600         '20COURSES IN PROGRESS                      '.
016700 01  WS-SECTION-HDR-TABLE REDEFINES WS-SECTION-HDR-DATA.
016800     05  WS-HDR-ENTRY OCCURS 3 TIMES INDEXED BY WS-HDR-IDX.
016900         10  WS-HDR-LEN              PIC 9(02).
017000         10  WS-HDR-TEXT              PIC X(041).
017100*
017200 77  WS-TRAILER-MARKER            PIC X(009) VALUE 'COPYRIGHT'.
017300 77  WS-HDR-FOUND-SW              PIC X(01) VALUE 'N'.
017400 77  WS-HDR-MATCH-IDX             PIC 9(01) COMP VALUE ZERO.
017500*
017600*    TABELA DE FRASES-LIXO DO TITULO (ARTEFATOS DE IMPRESSAO DO
017700*    HISTORICO A SEREM REMOVIDOS DA FRASE ATE O FIM).
017800*
017900 01  WS-ARTIFACT-DATA.
018000     05  FILLER PIC X(024) VALUE '12DO NOT PRINT           '.
018100     05  FILLER PIC X(024) VALUE '11TERM TOTALS            '.
018200     05  FILLER PIC X(024) VALUE '13ATTEMPT HOURS          '.
018300     05  FILLER PIC X(024) VALUE '12PASSED HOURS           '.
018400     05  FILLER PIC X(024) VALUE '12EARNED HOURS           '.
018500     05  FILLER PIC X(024) VALUE '09GPA HOURS              '.
018600     05  FILLER PIC X(024) VALUE '14QUALITY POINTS         '.
018700     05  FILLER PIC X(024) VALUE '13CURRENT TERM:          '.
018800     05  FILLER PIC X(024) VALUE '11CUMULATIVE:            '.
018900     05  FILLER PIC X(024) VALUE '21UNOFFICIAL TRANSCRIPT  '.
019000     05  FILLER PIC X(024) VALUE '08COLLEGE:               '.
019100     05  FILLER PIC X(024) VALUE '06MAJOR:                 '.
019200     05  FILLER PIC X(024) VALUE '18ACADEMIC STANDING:     '.
019300     05  FILLER PIC X(024) VALUE '07SUBJECT                '.
019400 01  WS-ARTIFACT-TABLE REDEFINES WS-ARTIFACT-DATA.
019500     05  WS-ARTIFACT-ENTRY OCCURS 14 TIMES INDEXED BY WS-ART-IDX.
019600         10  WS-ARTIFACT-LEN          PIC 9(02).
019700         10  WS-ARTIFACT-TEXT          PIC X(022).
019800 77  WS-ARTIFACT-CNT               PIC 9(02) COMP VALUE 14.
019900*
020000*    AREA GENERICA DE BUSCA DE SUBSTRING (200-00-FIND-SUBSTRING) -
020100*    USADA PARA DETECCAO DE SECAO, MARCA DE RODAPE E LIMPEZA DO
020200*    TITULO.  WS-SRCH-POS = ZERO SIGNIFICA 'NAO ENCONTRADO'.
020300*
020400 77  WS-SRCH-TEXT                  PIC X(240) VALUE SPACES.
020500 77  WS-SRCH-TARGET                PIC X(041) VALUE SPACES.
020600 77  WS-SRCH-TEXT-LEN              PIC 9(03) COMP VALUE ZERO.
020700 77  WS-SRCH-TARGET-LEN            PIC 9(03) COMP VALUE ZERO.
020800 77  WS-SRCH-LIMIT                 PIC 9(03) COMP VALUE ZERO.
020900 77  WS-SRCH-POS                   PIC 9(03) COMP VALUE ZERO.
021000 77  WS-SRCH-I                     PIC 9(03) COMP VALUE ZERO.
021100*
021200*    QUEBRA DA LINHA EM PALAVRAS (TOKENIZACAO) - IDIOMA DE
021300*    UNSTRING COM POINTER, PARAGRAFO A PARAGRAFO (SEM PERFORM
021400*    EM LINHA), RESTAURADO DA SECAO 11/12 DO MATERIAL DE APOIO.
021500*
021600 01  WS-WORD-TABLE.
021700     05  WS-WORD-ENTRY OCCURS 40 TIMES INDEXED BY WS-WORD-IDX.
021800         10  WS-WORD                  PIC X(030).
021900     05  FILLER                      PIC X(01).
022000 77  WS-WORD-CNT                   PIC 9(02) COMP VALUE ZERO.
022100 77  WS-TOK-PTR                    PIC 9(03) COMP VALUE ZERO.
022200*
022300*    RECONHECIMENTO DE LINHA DE CURSO
022400*
022500 77  WS-COURSE-FOUND-SW             PIC X(01) VALUE 'N'.
022600 77  WS-TAIL-FOUND-SW               PIC X(01) VALUE 'N'.
022700 77  WS-IN-PROGRESS-SW              PIC X(01) VALUE 'N'.
022800 77  WS-SKIP-SW                     PIC X(01) VALUE 'N'.
022900 77  WS-TITLE-START-IDX             PIC 9(02) COMP VALUE ZERO.
023000 77  WS-TITLE-END-IDX               PIC 9(02) COMP VALUE ZERO.
023100 77  WS-CHK-IDX                     PIC 9(02) COMP VALUE ZERO.
023200 77  WS-CHK-IDX2                    PIC 9(02) COMP VALUE ZERO.
023300 77  WS-CHK-IDX3                    PIC 9(02) COMP VALUE ZERO.
023400 77  WS-GRADE-TOK                   PIC X(030) VALUE SPACES.
023500 77  WS-UNITS-TOK                   PIC X(030) VALUE SPACES.
023600 77  WS-UNITS-INT-PART              PIC 9(02) VALUE ZERO.
023700 77  WS-UNITS-DEC-PART              PIC 9(02) VALUE ZERO.
023800*
023900*    AREA GENERICA DE TESTE DE FORMATO DE TOKEN (350/351/352/353)
024000*
024100 77  WS-CHK-TOKEN                   PIC X(030) VALUE SPACES.
024200 77  WS-CHK-LEN                     PIC 9(02) COMP VALUE ZERO.
024300 77  WS-CHK-I                       PIC 9(02) COMP VALUE ZERO.
024400 77  WS-CHK-J                       PIC 9(02) COMP VALUE ZERO.
024500 77  WS-CHK-DOT-POS                 PIC 9(02) COMP VALUE ZERO.
024600 77  WS-CHK-SHAPE-SW                PIC X(01) VALUE 'N'.
024700*
024800*    MONTAGEM E LIMPEZA DO TITULO
024900*
025000 77  WS-TITLE-WORK                  PIC X(100) VALUE SPACES.
025100 77  WS-TITLE-UPPER                 PIC X(100) VALUE SPACES.
025200 77  WS-TITLE-PTR                   PIC 9(03) COMP VALUE ZERO.
025300 77  WS-TITLE-LEN                   PIC 9(03) COMP VALUE ZERO.
025400 77  WS-LEAD-CNT                    PIC 9(03) COMP VALUE ZERO.
025500 77  WS-TRAIL-CNT                   PIC 9(03) COMP VALUE ZERO.
025600 77  WS-CUT-POS                     PIC 9(03) COMP VALUE ZERO.
025700*
025800*    CANDIDATO A REGISTRO DE CURSO, VALIDADO ANTES DA GRAVACAO.
025900*
026000 COPY CPCOURSE REPLACING REG-COURSE BY WS-CAND-COURSE.
026100*
026200 COPY CPGRADE.
026300 COPY CPVALWS.
026400*
026500 PROCEDURE      DIVISION.
026600*================================================================*
026700 000-00-MAIN-LINE             SECTION.
026800*================================================================*
026900     PERFORM 001-00-OPEN-FILES.
027000     PERFORM 002-00-GET-RUN-DATE.
027100     PERFORM 003-00-READ-LINE.
027200     PERFORM 004-00-PROCESS-LINE
027300         UNTIL FS-TRANIN-EOF.
027400     PERFORM 005-00-END-OF-JOB.
027500     STOP RUN.
027600*
027700 000-00-EXIT.                 EXIT.
027800*================================================================*
027900 001-00-OPEN-FILES            SECTION.
028000*================================================================*
028100     MOVE FS-OPEN-OP           TO FS-OPERATION.
028200     OPEN INPUT  TRANIN
028300          OUTPUT COURSEXT
028400                 XTRCNT.
028500     PERFORM 001-01-TEST-FS.
028600*
028700 001-00-EXIT.                 EXIT.
028800*================================================================*
028900 001-01-TEST-FS                SECTION.
029000*================================================================*
029100     PERFORM 001-02-FS-TRANIN.
029200     PERFORM 001-03-FS-COURSEXT.
029300     PERFORM 001-04-FS-XTRCNT.
029400*
029500 001-01-EXIT.                 EXIT.
029600*================================================================*
029700 001-02-FS-TRANIN              SECTION.
029800*================================================================*
029900     MOVE 'TRANIN'              TO FS-FILE-NAME.
030000     MOVE FS-TRANIN             TO FS-STATUS-CODE.
030100     IF FS-TRANIN NOT EQUAL '00' AND '10'
030200         PERFORM 900-00-ERROR
030300     END-IF.
030400*
030500 001-02-EXIT.                 EXIT.
030600*================================================================*
030700 001-03-FS-COURSEXT            SECTION.
030800*================================================================*
030900     MOVE 'COURSEXT'            TO FS-FILE-NAME.
031000     MOVE FS-COURSEXT           TO FS-STATUS-CODE.
031100     IF FS-COURSEXT NOT EQUAL '00'
031200         PERFORM 900-00-ERROR
031300     END-IF.
031400*
031500 001-03-EXIT.                 EXIT.
031600*================================================================*
031700 001-04-FS-XTRCNT               SECTION.
031800*================================================================*
031900     MOVE 'XTRCNT'               TO FS-FILE-NAME.
032000     MOVE FS-XTRCNT              TO FS-STATUS-CODE.
032100     IF FS-XTRCNT NOT EQUAL '00'
032200         PERFORM 900-00-ERROR
032300     END-IF.
032400*
032500 001-04-EXIT.                 EXIT.
032600*================================================================*
032700 002-00-GET-RUN-DATE           SECTION.
032800*================================================================*
032900     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
033000*
033100 002-00-EXIT.                 EXIT.
033200*================================================================*
033300 003-00-READ-LINE              SECTION.
033400*================================================================*
033500     MOVE FS-READ-OP            TO FS-OPERATION.
033600     READ TRANIN.
033700     IF NOT FS-TRANIN-EOF
033800         PERFORM 001-02-FS-TRANIN
033900         ADD 1                  TO AC-LINE-CNT
034000     END-IF.
034100*
034200 003-00-EXIT.                 EXIT.
034300*================================================================*
034400 004-00-PROCESS-LINE           SECTION.
034500*================================================================*
034600     PERFORM 004-01-DETECT-TRAILER.
034700     IF NOT SEC-DONE
034800         PERFORM 004-02-DETECT-SECTION
034900         IF WS-HDR-FOUND-SW = 'N'
035000             PERFORM 004-03-TOKENIZE-LINE
035100             PERFORM 004-04-RECOGNIZE-COURSE
035200             IF WS-COURSE-FOUND-SW = 'Y'
035300                 PERFORM 004-05-CLEAN-TITLE
035400                 PERFORM 004-06-VALIDATE-AND-WRITE
035500             END-IF
035600         END-IF
035700     END-IF.
035800     PERFORM 003-00-READ-LINE.
035900*
036000 004-00-EXIT.                 EXIT.
036100*================================================================*
036200 004-01-DETECT-TRAILER          SECTION.
036300*================================================================*
036400     MOVE TRN-TEXT               TO WS-SRCH-TEXT.
036500     MOVE 240                    TO WS-SRCH-TEXT-LEN.
036600     MOVE WS-TRAILER-MARKER       TO WS-SRCH-TARGET.
036700     MOVE 9                       TO WS-SRCH-TARGET-LEN.
036800     PERFORM 200-00-FIND-SUBSTRING.
036900     IF WS-SRCH-POS NOT = ZERO
037000         SET SEC-DONE TO TRUE
037100     END-IF.
037200*
037300 004-01-EXIT.                 EXIT.
037400*================================================================*
037500 004-02-DETECT-SECTION          SECTION.
037600*================================================================*
037700     MOVE 'N'                    TO WS-HDR-FOUND-SW.
037800     MOVE ZERO                   TO WS-HDR-MATCH-IDX.
037900     MOVE TRN-TEXT                TO WS-SRCH-TEXT.
038000     MOVE 240                     TO WS-SRCH-TEXT-LEN.
038100     PERFORM 004-02-1-SCAN-HDR-TABLE
038200         VARYING WS-HDR-IDX FROM 1 BY 1
038300         UNTIL (WS-HDR-IDX > 3) OR (WS-HDR-FOUND-SW = 'Y').
038400     IF WS-HDR-FOUND-SW = 'Y'
038500         EVALUATE WS-HDR-MATCH-IDX
038600             WHEN 1 SET SEC-TRANSFER TO TRUE
038700             WHEN 2 SET SEC-INSTITUTION TO TRUE
038800             WHEN 3 SET SEC-IN-PROGRESS TO TRUE
038900         END-EVALUATE
039000     END-IF.
039100*
039200 004-02-EXIT.                 EXIT.
039300*================================================================*
039400 004-02-1-SCAN-HDR-TABLE        SECTION.
039500*================================================================*
039600     MOVE WS-HDR-TEXT (WS-HDR-IDX)  TO WS-SRCH-TARGET.
039700     MOVE WS-HDR-LEN (WS-HDR-IDX)   TO WS-SRCH-TARGET-LEN.
039800     PERFORM 200-00-FIND-SUBSTRING.
039900     IF WS-SRCH-POS NOT = ZERO
040000         MOVE 'Y'                  TO WS-HDR-FOUND-SW
040100         MOVE WS-HDR-IDX            TO WS-HDR-MATCH-IDX
040200     END-IF.
040300*
040400 004-02-1-EXIT.               EXIT.
040500*================================================================*
040600 004-03-TOKENIZE-LINE            SECTION.
040700*================================================================*
040800     MOVE SPACES                  TO WS-WORD-TABLE.
040900     MOVE ZERO                    TO WS-WORD-CNT.
041000     MOVE 1                        TO WS-TOK-PTR.
041100     PERFORM 004-03-1-SPLIT-WORD
041200         UNTIL (WS-TOK-PTR > 240) OR (WS-WORD-CNT >= 40).
041300*
041400 004-03-EXIT.                 EXIT.
041500*================================================================*
041600 004-03-1-SPLIT-WORD             SECTION.
041700*================================================================*
041800     IF TRN-TEXT (WS-TOK-PTR : 1) = SPACE
041900         ADD 1                     TO WS-TOK-PTR
042000     ELSE
042100         ADD 1                     TO WS-WORD-CNT
042200         UNSTRING TRN-TEXT DELIMITED BY ALL SPACE
042300             INTO WS-WORD (WS-WORD-CNT)
042400             WITH POINTER WS-TOK-PTR
042500         END-UNSTRING
042600     END-IF.
042700*
042800 004-03-1-EXIT.               EXIT.
042900*================================================================*
043000 004-04-RECOGNIZE-COURSE         SECTION.
043100*================================================================*
043200     MOVE 'N'                    TO WS-COURSE-FOUND-SW.
043300     IF WS-WORD-CNT NOT < 4
043400         MOVE WS-WORD (1)            TO WS-CHK-TOKEN
043500         PERFORM 350-00-IS-SUBJECT-SHAPE
043600         IF WS-CHK-SHAPE-SW = 'Y'
043700             MOVE WS-WORD (2)            TO WS-CHK-TOKEN
043800             PERFORM 351-00-IS-NUMBER-SHAPE
043900             IF WS-CHK-SHAPE-SW = 'Y'
044000                 PERFORM 004-04-1-FIND-TITLE-START
044100                 PERFORM 004-04-2-FIND-COURSE-TAIL
044200                 IF WS-TAIL-FOUND-SW = 'Y'
044300                     PERFORM 004-04-3-ASSEMBLE-COURSE
044400                     MOVE 'Y'            TO WS-COURSE-FOUND-SW
044500                 END-IF
044600             END-IF
044700         END-IF
044800     END-IF.
044900*
045000 004-04-EXIT.                 EXIT.
045100*================================================================*
045200 004-04-1-FIND-TITLE-START       SECTION.
045300*================================================================*
045400     MOVE 3                       TO WS-TITLE-START-IDX.
045500     IF WS-WORD (3) = 'UG'
045600         MOVE 4                   TO WS-TITLE-START-IDX
045700     END-IF.
045800*
045900 004-04-1-EXIT.               EXIT.
046000*================================================================*
046100 004-04-2-FIND-COURSE-TAIL       SECTION.
046200*================================================================*
046300     MOVE 'N'                    TO WS-TAIL-FOUND-SW.
046400     IF WS-WORD-CNT NOT < WS-TITLE-START-IDX + 2
046500         MOVE WS-WORD-CNT            TO WS-CHK-IDX
046600         MOVE WS-WORD (WS-CHK-IDX)   TO WS-CHK-TOKEN
046700         PERFORM 352-00-IS-DECIMAL-SHAPE
046800         IF WS-CHK-SHAPE-SW = 'Y'
046900             COMPUTE WS-CHK-IDX2 = WS-WORD-CNT - 1
047000             MOVE WS-WORD (WS-CHK-IDX2) TO WS-CHK-TOKEN
047100             PERFORM 352-00-IS-DECIMAL-SHAPE
047200             IF WS-CHK-SHAPE-SW = 'Y'
047300                 COMPUTE WS-CHK-IDX3 = WS-WORD-CNT - 2
047400                 MOVE WS-WORD (WS-CHK-IDX3) TO WS-CHK-TOKEN
047500                 PERFORM 353-00-IS-GRADE-SHAPE
047600                 IF (WS-CHK-SHAPE-SW = 'Y')
047700                     AND (WS-CHK-IDX3 NOT < WS-TITLE-START-IDX)
047800                     MOVE 'Y'               TO WS-TAIL-FOUND-SW
047900                     MOVE 'N'               TO WS-IN-PROGRESS-SW
048000                     MOVE WS-WORD (WS-CHK-IDX3) TO WS-GRADE-TOK
048100                     MOVE WS-WORD (WS-CHK-IDX2) TO WS-UNITS-TOK
048200                     COMPUTE WS-TITLE-END-IDX = WS-CHK-IDX3 - 1
048300                 END-IF
048400             END-IF
048500         END-IF
048600     END-IF.
048700     IF (WS-TAIL-FOUND-SW = 'N') AND SEC-IN-PROGRESS
048800         AND (WS-WORD-CNT NOT < WS-TITLE-START-IDX + 1)
048900         MOVE WS-WORD (WS-WORD-CNT)  TO WS-CHK-TOKEN
049000         PERFORM 352-00-IS-DECIMAL-SHAPE
049100         IF WS-CHK-SHAPE-SW = 'Y'
049200             MOVE 'Y'                    TO WS-TAIL-FOUND-SW
049300             MOVE 'Y'                    TO WS-IN-PROGRESS-SW
049400             MOVE 'IP'                   TO WS-GRADE-TOK
049500             MOVE WS-WORD (WS-WORD-CNT)  TO WS-UNITS-TOK
049600             COMPUTE WS-TITLE-END-IDX = WS-WORD-CNT - 1
049700         END-IF
049800     END-IF.
049900*
050000 004-04-2-EXIT.               EXIT.
050100*================================================================*
050200 004-04-3-ASSEMBLE-COURSE        SECTION.
050300*================================================================*
050400     MOVE WS-WORD (1)            TO CRS-SUBJECT OF WS-CAND-COURSE.
050500     MOVE WS-WORD (2)             TO CRS-NUMBER OF WS-CAND-COURSE.
050600     MOVE WS-GRADE-TOK            TO CRS-GRADE OF WS-CAND-COURSE.
050700     PERFORM 354-00-PARSE-UNITS-TOKEN.
050800     MOVE SPACES                  TO WS-TITLE-WORK.
050900     MOVE 1                        TO WS-TITLE-PTR.
051000     IF WS-TITLE-END-IDX NOT < WS-TITLE-START-IDX
051100         PERFORM 004-04-4-APPEND-WORD
051200             VARYING WS-CHK-IDX FROM WS-TITLE-START-IDX BY 1
051300             UNTIL WS-CHK-IDX > WS-TITLE-END-IDX
051400     END-IF.
051500*
051600 004-04-3-EXIT.               EXIT.
051700*================================================================*
051800 004-04-4-APPEND-WORD            SECTION.
051900*================================================================*
052000     STRING WS-WORD (WS-CHK-IDX) DELIMITED BY SPACE
052100            SPACE                 DELIMITED BY SIZE
052200         INTO WS-TITLE-WORK
052300         WITH POINTER WS-TITLE-PTR
052400     END-STRING.
052500*
052600 004-04-4-EXIT.               EXIT.
052700*================================================================*
052800 004-05-CLEAN-TITLE              SECTION.
052900*================================================================*
053000     MOVE WS-TITLE-WORK            TO WS-TITLE-UPPER.
053100     INSPECT WS-TITLE-UPPER CONVERTING
053200         'abcdefghijklmnopqrstuvwxyz' TO
053300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
053400     PERFORM 004-05-1-STRIP-ARTIFACTS.
053500     PERFORM 004-05-2-COLLAPSE-SPACES.
053600     PERFORM 004-05-3-TRIM-TITLE.
053700*
053800 004-05-EXIT.                 EXIT.
053900*================================================================*
054000 004-05-1-STRIP-ARTIFACTS         SECTION.
054100*================================================================*
054200     MOVE ZERO                     TO WS-CUT-POS.
054300     MOVE WS-TITLE-UPPER            TO WS-SRCH-TEXT.
054400     MOVE 100                       TO WS-SRCH-TEXT-LEN.
054500     PERFORM 004-05-1-1-SCAN-ARTIFACT
054600         VARYING WS-ART-IDX FROM 1 BY 1
054700         UNTIL WS-ART-IDX > WS-ARTIFACT-CNT.
054800     IF WS-CUT-POS = 1
054900         MOVE SPACES                 TO WS-TITLE-WORK
055000     ELSE
055100         IF WS-CUT-POS NOT = ZERO
055150             MOVE SPACES        TO WS-TITLE-WORK
055175                                   (WS-CUT-POS : )
055300         END-IF
055400     END-IF.
055500*
055600 004-05-1-EXIT.               EXIT.
055700*================================================================*
055800 004-05-1-1-SCAN-ARTIFACT          SECTION.
055900*================================================================*
056000     MOVE WS-ARTIFACT-TEXT (WS-ART-IDX) TO WS-SRCH-TARGET.
056100     MOVE WS-ARTIFACT-LEN (WS-ART-IDX)  TO WS-SRCH-TARGET-LEN.
056200     PERFORM 200-00-FIND-SUBSTRING.
056300     IF (WS-SRCH-POS NOT = ZERO)
056400         AND ((WS-CUT-POS = ZERO) OR (WS-SRCH-POS < WS-CUT-POS))
056500         MOVE WS-SRCH-POS                TO WS-CUT-POS
056600     END-IF.
056700*
056800 004-05-1-1-EXIT.             EXIT.
056900*================================================================*
057000 004-05-2-COLLAPSE-SPACES          SECTION.
057100*================================================================*
057200     INSPECT WS-TITLE-WORK REPLACING ALL '  ' BY ' '.
057300     INSPECT WS-TITLE-WORK REPLACING ALL '  ' BY ' '.
057400     INSPECT WS-TITLE-WORK REPLACING ALL '  ' BY ' '.
057500*
057600 004-05-2-EXIT.               EXIT.
057700*================================================================*
057800 004-05-3-TRIM-TITLE                SECTION.
057900*================================================================*
058000     MOVE ZERO                        TO WS-LEAD-CNT WS-TRAIL-CNT.
058100     INSPECT WS-TITLE-WORK TALLYING WS-LEAD-CNT FOR LEADING SPACE.
058200     INSPECT WS-TITLE-WORK TALLYING WS-TRAIL-CNT
058225         FOR TRAILING SPACE.
058250     MOVE SPACES                  TO CRS-TITLE OF WS-CAND-COURSE.
058400     IF WS-LEAD-CNT < 100
058500         COMPUTE WS-TITLE-LEN = 100 - WS-LEAD-CNT - WS-TRAIL-CNT
058600         IF WS-TITLE-LEN > ZERO
058700             MOVE WS-TITLE-WORK (WS-LEAD-CNT + 1 : WS-TITLE-LEN)
058800                 TO CRS-TITLE OF WS-CAND-COURSE
058900         END-IF
059000     END-IF.
059100*
059200 004-05-3-EXIT.               EXIT.
059300*================================================================*
059400 004-06-VALIDATE-AND-WRITE           SECTION.
059500*================================================================*
059600     MOVE 'N'                          TO WS-SKIP-SW.
059700     IF CRS-TITLE OF WS-CAND-COURSE = SPACES
059800         MOVE 'Y'                       TO WS-SKIP-SW
059900     END-IF.
060000     IF WS-SKIP-SW = 'N'
060100         MOVE CRS-TITLE OF WS-CAND-COURSE TO WS-SRCH-TEXT
060200         MOVE 100                         TO WS-SRCH-TEXT-LEN
060300         MOVE 'TERM TOTALS'                TO WS-SRCH-TARGET
060400         MOVE 11                           TO WS-SRCH-TARGET-LEN
060500         PERFORM 200-00-FIND-SUBSTRING
060600         IF WS-SRCH-POS NOT = ZERO
060700             MOVE 'Y'                       TO WS-SKIP-SW
060800         END-IF
060900     END-IF.
061000     IF WS-SKIP-SW = 'Y'
061100         ADD 1                              TO AC-REJECTED-CNT
061200     ELSE
061300         MOVE 'PARSED'          TO CRS-SOURCE OF WS-CAND-COURSE
061400         PERFORM 700-00-VALIDATE-COURSE
061500         IF VR-OK
061600             MOVE WS-CAND-COURSE               TO REG-COURSE
061700             PERFORM 005-01-WRITE-COURSEXT
061800             ADD 1                        TO AC-EXTRACTED-CNT
061900         ELSE
062000             ADD 1                              TO AC-REJECTED-CNT
062100         END-IF
062200     END-IF.
062300*
062400 004-06-EXIT.                 EXIT.
062500*================================================================*
062600 005-00-END-OF-JOB              SECTION.
062700*================================================================*
062800     PERFORM 006-00-WRITE-CONTROL-TOTALS.
062900     IF AC-EXTRACTED-CNT = ZERO
063000         PERFORM 910-00-NO-COURSES-FOUND
063100     ELSE
063200         DISPLAY 'GPA010 - COURSES EXTRACTED: ' AC-EXTRACTED-CNT
063300         DISPLAY 'GPA010 - COURSES REJECTED:  ' AC-REJECTED-CNT
063400     END-IF.
063500     PERFORM 007-00-CLOSE-FILES.
063600*
063700 005-00-EXIT.                 EXIT.
063800*================================================================*
063900 005-01-WRITE-COURSEXT           SECTION.
064000*================================================================*
064100     MOVE FS-WRITE-OP              TO FS-OPERATION.
064200     WRITE REG-COURSE.
064300     PERFORM 001-03-FS-COURSEXT.
064400*
064500 005-01-EXIT.                 EXIT.
064600*================================================================*
064700 006-00-WRITE-CONTROL-TOTALS      SECTION.
064800*================================================================*
064900     MOVE FS-WRITE-OP                TO FS-OPERATION.
065000     MOVE AC-EXTRACTED-CNT            TO XTR-EXTRACTED-CNT.
065100     MOVE AC-REJECTED-CNT             TO XTR-REJECTED-CNT.
065200     WRITE REG-XTRCNT.
065300     PERFORM 001-04-FS-XTRCNT.
065400*
065500 006-00-EXIT.                 EXIT.
065600*================================================================*
065700 007-00-CLOSE-FILES               SECTION.
065800*================================================================*
065900     MOVE FS-CLOSE-OP                 TO FS-OPERATION.
066000     CLOSE TRANIN
066100           COURSEXT
066200           XTRCNT.
066300     PERFORM 001-01-TEST-FS.
066400     DISPLAY 'GPA010 - PROGRAM ENDED'.
066500*
066600 007-00-EXIT.                 EXIT.
066700*================================================================*
066800*    200-00  BUSCA GENERICA DE SUBSTRING - WS-SRCH-TEXT/TARGET/   *
066900*            *-LEN DEVEM ESTAR PREENCHIDOS ANTES DO PERFORM.      *
067000*            WS-SRCH-POS = ZERO INDICA 'NAO ENCONTRADO'.          *
067100*================================================================*
067200 200-00-FIND-SUBSTRING             SECTION.
067300*================================================================*
067400     MOVE ZERO                        TO WS-SRCH-POS.
067500     IF WS-SRCH-TARGET-LEN NOT > WS-SRCH-TEXT-LEN
067600         COMPUTE WS-SRCH-LIMIT = WS-SRCH-TEXT-LEN
067650                               - WS-SRCH-TARGET-LEN + 1
067800         PERFORM 200-01-SCAN-POSITION
067900             VARYING WS-SRCH-I FROM 1 BY 1
068000             UNTIL (WS-SRCH-I > WS-SRCH-LIMIT)
068100                OR (WS-SRCH-POS NOT = ZERO)
068200     END-IF.
068300*
068400 200-00-EXIT.                 EXIT.
068500*================================================================*
068600 200-01-SCAN-POSITION              SECTION.
068700*================================================================*
068800     IF WS-SRCH-TEXT (WS-SRCH-I : WS-SRCH-TARGET-LEN)
068900          = WS-SRCH-TARGET (1 : WS-SRCH-TARGET-LEN)
069000         MOVE WS-SRCH-I                 TO WS-SRCH-POS
069100     END-IF.
069200*
069300 200-01-EXIT.                 EXIT.
069400*================================================================*
069500*    350-00  TOKEN TEM FORMATO DE SUBJECT (2-6 LETRAS MAIUSCULAS) *
069600*================================================================*
069700 350-00-IS-SUBJECT-SHAPE            SECTION.
069800*================================================================*
069900     MOVE ZERO                         TO WS-CHK-I.
070000     INSPECT WS-CHK-TOKEN TALLYING WS-CHK-I FOR TRAILING SPACE.
070100     COMPUTE WS-CHK-LEN = 30 - WS-CHK-I.
070200     MOVE 'N'                           TO WS-CHK-SHAPE-SW.
070300     IF (WS-CHK-LEN NOT < 2) AND (WS-CHK-LEN NOT > 6)
070400         AND (WS-CHK-TOKEN IS ALPHABETIC-UPPER)
070500         MOVE 'Y'                        TO WS-CHK-SHAPE-SW
070600     END-IF.
070700*
070800 350-00-EXIT.                 EXIT.
070900*================================================================*
071000*    351-00  TOKEN TEM FORMATO DE NUMBER (DIGITOS [+LETRA] OU     *
071100*            DIGITOS* + 'XX').                                    *
071200*================================================================*
071300 351-00-IS-NUMBER-SHAPE             SECTION.
071400*================================================================*
071500     MOVE ZERO                         TO WS-CHK-I.
071600     INSPECT WS-CHK-TOKEN TALLYING WS-CHK-I FOR TRAILING SPACE.
071700     COMPUTE WS-CHK-LEN = 30 - WS-CHK-I.
071800     MOVE 'N'                           TO WS-CHK-SHAPE-SW.
071900     IF WS-CHK-LEN > ZERO
072000         IF (WS-CHK-LEN NOT < 2) AND
072100            (WS-CHK-TOKEN (WS-CHK-LEN - 1 : 2) = 'XX')
072200             MOVE 'Y'                      TO WS-CHK-SHAPE-SW
072300         ELSE
072400             IF WS-CHK-TOKEN (WS-CHK-LEN : 1) IS ALPHABETIC-UPPER
072500                 IF WS-CHK-LEN NOT < 2
072600                     IF WS-CHK-TOKEN (1 : WS-CHK-LEN - 1)
072625                         IS NUMERIC
072700                         MOVE 'Y'              TO WS-CHK-SHAPE-SW
072800                     END-IF
072900                 END-IF
073000             ELSE
073100                 IF WS-CHK-TOKEN (1 : WS-CHK-LEN) IS NUMERIC
073200                     MOVE 'Y'                  TO WS-CHK-SHAPE-SW
073300                 END-IF
073400             END-IF
073500         END-IF
073600     END-IF.
073700*
073800 351-00-EXIT.                 EXIT.
073900*================================================================*
074000*    352-00  TOKEN TEM FORMATO DECIMAL (DIGITOS.DIGITOS) - USADO  *
074100*            PARA UNITS E QUALITY POINTS.                         *
074200*================================================================*
074300 352-00-IS-DECIMAL-SHAPE            SECTION.
074400*================================================================*
074500     MOVE ZERO                         TO WS-CHK-I.
074600     INSPECT WS-CHK-TOKEN TALLYING WS-CHK-I FOR TRAILING SPACE.
074700     COMPUTE WS-CHK-LEN = 30 - WS-CHK-I.
074800     MOVE 'N'                           TO WS-CHK-SHAPE-SW.
074900     MOVE ZERO                          TO WS-CHK-DOT-POS.
075000     PERFORM 352-01-FIND-DOT
075100         VARYING WS-CHK-J FROM 1 BY 1
075200         UNTIL (WS-CHK-J > WS-CHK-LEN)
075225            OR (WS-CHK-DOT-POS NOT = ZERO).
075300     IF (WS-CHK-DOT-POS > 1) AND (WS-CHK-DOT-POS < WS-CHK-LEN)
075400         IF (WS-CHK-TOKEN (1 : WS-CHK-DOT-POS - 1) IS NUMERIC)
075500             AND (WS-CHK-TOKEN (WS-CHK-DOT-POS + 1 :
075600                  WS-CHK-LEN - WS-CHK-DOT-POS) IS NUMERIC)
075700             MOVE 'Y'                        TO WS-CHK-SHAPE-SW
075800         END-IF
075900     END-IF.
076000*
076100 352-00-EXIT.                 EXIT.
076200*================================================================*
076300 352-01-FIND-DOT                     SECTION.
076400*================================================================*
076500     IF WS-CHK-TOKEN (WS-CHK-J : 1) = '.'
076600         MOVE WS-CHK-J                     TO WS-CHK-DOT-POS
076700     END-IF.
076800*
076900 352-01-EXIT.                 EXIT.
077000*================================================================*
077100*    353-00  TOKEN TEM FORMATO DE GRADE (LETRAS MAIUSCULAS COM    *
077200*            '+' OU '-' OPCIONAL NO FIM, 1-3 POSICOES).           *
077300*================================================================*
077400 353-00-IS-GRADE-SHAPE               SECTION.
077500*================================================================*
077600     MOVE ZERO                          TO WS-CHK-I.
077700     INSPECT WS-CHK-TOKEN TALLYING WS-CHK-I FOR TRAILING SPACE.
077800     COMPUTE WS-CHK-LEN = 30 - WS-CHK-I.
077900     MOVE 'N'                            TO WS-CHK-SHAPE-SW.
078000     IF (WS-CHK-LEN NOT < 1) AND (WS-CHK-LEN NOT > 3)
078100         IF (WS-CHK-TOKEN (WS-CHK-LEN : 1) = '+')
078200             OR (WS-CHK-TOKEN (WS-CHK-LEN : 1) = '-')
078300             IF WS-CHK-LEN > 1
078400                 IF WS-CHK-TOKEN (1 : WS-CHK-LEN - 1)
078425                     IS ALPHABETIC-UPPER
078500                     MOVE 'Y'              TO WS-CHK-SHAPE-SW
078600                 END-IF
078700             END-IF
078800         ELSE
078900             IF WS-CHK-TOKEN (1 : WS-CHK-LEN) IS ALPHABETIC-UPPER
079000                 MOVE 'Y'                      TO WS-CHK-SHAPE-SW
079100             END-IF
079200         END-IF
079300     END-IF.
079400*
079500 353-00-EXIT.                 EXIT.
079600*================================================================*
079700*    354-00  CONVERTE UM TOKEN DECIMAL (EX.: '4.00') PARA O       *
079800*            CAMPO NUMERICO CRS-UNITS DO CANDIDATO A CURSO.       *
079900*================================================================*
080000 354-00-PARSE-UNITS-TOKEN            SECTION.
080100*================================================================*
080200     MOVE ZERO                          TO WS-UNITS-INT-PART
080300                                            WS-UNITS-DEC-PART.
080400     UNSTRING WS-UNITS-TOK DELIMITED BY '.'
080500         INTO WS-UNITS-INT-PART WS-UNITS-DEC-PART
080600     END-UNSTRING.
080700     COMPUTE CRS-UNITS OF WS-CAND-COURSE =
080800         WS-UNITS-INT-PART + (WS-UNITS-DEC-PART / 100).
080900*
081000 354-00-EXIT.                 EXIT.
081100*================================================================*
081200 910-00-NO-COURSES-FOUND              SECTION.
081300*================================================================*
081400     DISPLAY '*ERROR* GPA010 - NO COURSES FOUND IN TRANSCRIPT'.
081500     MOVE 16                              TO RETURN-CODE.
081600*
081700 910-00-EXIT.                 EXIT.
081800*================================================================*
081900 900-00-ERROR                          SECTION.
082000*================================================================*
082100     DISPLAY '* ERROR ' FS-OPERATION ' ON FILE ' FS-FILE-NAME.
082200     DISPLAY '* FILE STATUS = ' FS-STATUS-CODE.
082300     DISPLAY '* PROGRAM ABENDED'.
082400     MOVE 99                                TO RETURN-CODE.
082500     STOP RUN.
082600*
082700 900-00-EXIT.                 EXIT.
082800*
082900     COPY CPVALID REPLACING VAL-COURSE BY WS-CAND-COURSE.
