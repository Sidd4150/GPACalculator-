000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPA020.
000300 AUTHOR.        ROBERTO F SANTOS.
000400 INSTALLATION.  UNIV OF SAN FRANCISCO - DATA PROC CTR.
000500 DATE-WRITTEN.  11-JUL-1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - ACADEMIC RECORDS.
000800*================================================================*
000900*    GPA020  -  VALIDADOR DE CURSOS EM LOTE (STANDALONE COURSE   *
001000*    VALIDATOR).                                                  *
001100*                                                                  *
001200*    PASSO OPCIONAL DO BATCH: LE O ARQUIVO DE CURSOS COURSEXT     *
001300*    (SAIDA DE GPA010 OU DIGITADO DIRETAMENTE POR TELA DE         *
001400*    DIGITACAO FORA DO ESCOPO DESTE PROGRAMA, CRS-SOURCE =        *
001500*    'MANUAL') E REAPLICA AS SEIS REGRAS DE VALIDACAO DO          *
001600*    COPYBOOK CPVALID - O MESMO USADO EM LINHA POR GPA010.  OS    *
001700*    REGISTROS VALIDOS VAO PARA CRSVALID; OS INVALIDOS VAO PARA   *
001800*    CRSBAD COM O MOTIVO DA REJEICAO; UM RESUMO E' IMPRESSO EM    *
001900*    VALRPT.                                                      *
002000*                                                                  *
002100*    CRIADO PARA REVALIDAR LOTES DE CURSO DIGITADOS MANUALMENTE   *
002200*    PELA SECRETARIA QUANDO O HISTORICO NAO PODE SER EXTRAIDO     *
002300*    AUTOMATICAMENTE (PDF DANIFICADO, ETC) - ESSE FLUXO MANUAL    *
002400*    E' EXTERNO A ESTE PROGRAMA.                                  *
002500*                                                                  *
002600*    HISTORICO DE ALTERACOES                                      *
002700*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                      *
002800*    11-JUL-1994 RFS   CH-0230     VERSAO ORIGINAL - EXTRAIDA DA   *
002900*                                  VALIDACAO EM LINHA DE GPA010    *
003000*                                  PARA PERMITIR REVALIDACAO DE    *
003100*                                  LOTES DIGITADOS A MAO.          *
003200*    08-FEB-1996 MCS   CH-0278     ACRESCENTADO ARQUIVO CRSBAD     *
003300*                                  COM O TEXTO DO MOTIVO (ANTES SO *
003400*                                  GRAVAVA O CODIGO NUMERICO).     *
003500*    02-JUN-1999 OST   Y2K-0041    ACCEPT FROM DATE AMPLIADO PARA  *
003600*                                  YYYYMMDD NO RELATORIO VALRPT.   *
003700*    15-APR-2003 JPQ   CH-0401     RELATORIO VALRPT PASSOU A       *
003800*                                  MOSTRAR PERCENTUAL DE REJEICAO. *
003810*    12-MAY-2004 JPQ   CH-0412     REFORMATADAS INSTRUCOES QUE      *
003820*                                  ULTRAPASSAVAM A COL 72; A        *
003830*                                  PRIMEIRA LINHA DE VALRPT PASSOU  *
003840*                                  A SALTAR FOLHA (C01/TOP-OF-FORM) *
003900*================================================================*
004000 ENVIRONMENT    DIVISION.
004100 CONFIGURATION  SECTION.
004200 SPECIAL-NAMES.
004300                C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT   SECTION.
004600 FILE-CONTROL.
004700*
004800*    SELECT COURSEXT         ASSIGN TO UR-S-COURSEXT
004900*               FILE STATUS IS FS-COURSEXT.
005000*    SELECT CRSVALID         ASSIGN TO UR-S-CRSVALID
005100*               FILE STATUS IS FS-CRSVALID.
005200*    SELECT CRSBAD           ASSIGN TO UR-S-CRSBAD
005300*               FILE STATUS IS FS-CRSBAD.
005400*    SELECT VALRPT           ASSIGN TO UR-S-VALRPT
005500*               FILE STATUS IS FS-VALRPT.
005600*
005700     SELECT     COURSEXT      ASSIGN TO COURSEXT
005800                               ORGANIZATION LINE SEQUENTIAL
005900                               ACCESS SEQUENTIAL
006000                               FILE STATUS FS-COURSEXT.
006100*
006200     SELECT     CRSVALID      ASSIGN TO CRSVALID
006300                               ORGANIZATION LINE SEQUENTIAL
006400                               ACCESS SEQUENTIAL
006500                               FILE STATUS FS-CRSVALID.
006600*
006700     SELECT     CRSBAD        ASSIGN TO CRSBAD
006800                               ORGANIZATION LINE SEQUENTIAL
006900                               ACCESS SEQUENTIAL
007000                               FILE STATUS FS-CRSBAD.
007100*
007200     SELECT     VALRPT        ASSIGN TO VALRPT
007300                               ORGANIZATION LINE SEQUENTIAL
007400                               ACCESS SEQUENTIAL
007500                               FILE STATUS FS-VALRPT.
007600*
007700 DATA           DIVISION.
007800 FILE           SECTION.
007900*
008000 FD  COURSEXT
008100     RECORD      CONTAINS    130 CHARACTERS
008200     RECORDING   MODE        IS F
008300     LABEL       RECORD      IS OMITTED
008400     DATA        RECORD      IS REG-COURSE-IN.
008500     COPY CPCOURSE REPLACING REG-COURSE BY REG-COURSE-IN.
008600*
008700 FD  CRSVALID
008800     RECORD      CONTAINS    130 CHARACTERS
008900     RECORDING   MODE        IS F
009000     LABEL       RECORD      IS OMITTED
009100     DATA        RECORD      IS REG-COURSE-OUT.
009200     COPY CPCOURSE REPLACING REG-COURSE BY REG-COURSE-OUT.
009300*
009400 FD  CRSBAD
009500     RECORD      CONTAINS    160 CHARACTERS
009600     RECORDING   MODE        IS F
009700     LABEL       RECORD      IS OMITTED
009800     DATA        RECORD      IS REG-CRSBAD.
009900 01  REG-CRSBAD.
010000     05  BAD-SUBJECT              PIC X(006).
010100     05  BAD-NUMBER                PIC X(006).
010200     05  BAD-TITLE                 PIC X(100).
010300     05  BAD-REASON-CD             PIC 9(002).
010400     05  BAD-REASON-TXT            PIC X(030).
010500     05  FILLER                    PIC X(016).
010600*
010700 FD  VALRPT
010800     RECORD      CONTAINS    080 CHARACTERS
010900     RECORDING   MODE        IS F
011000     LABEL       RECORD      IS OMITTED
011100     DATA        RECORD      IS REG-VALRPT.
011200 01  REG-VALRPT.
011300     05  FILLER                    PIC X(080).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01  WS-RUN-DATE-AREA.
011800     05  WS-RUN-CCYY               PIC 9(04).
011900     05  WS-RUN-MM                 PIC 9(02).
012000     05  WS-RUN-DD                 PIC 9(02).
012100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-AREA
012200                                   PIC X(08).
012300*
012400*    FILE STATUS
012500*
012600 77  FS-COURSEXT                   PIC X(02) VALUE SPACES.
012700     88  FS-COURSEXT-OK                VALUE '00'.
012800     88  FS-COURSEXT-EOF                VALUE '10'.
012900 77  FS-CRSVALID                   PIC X(02) VALUE SPACES.
013000     88  FS-CRSVALID-OK                 VALUE '00'.
013100 77  FS-CRSBAD                     PIC X(02) VALUE SPACES.
013200     88  FS-CRSBAD-OK                   VALUE '00'.
013300 77  FS-VALRPT                     PIC X(02) VALUE SPACES.
013400     88  FS-VALRPT-OK                   VALUE '00'.
013500 77  FS-STATUS-CODE                 PIC X(02) VALUE SPACES.
013600 77  FS-FILE-NAME                   PIC X(08) VALUE SPACES.
013700 77  FS-OPERATION                   PIC X(13) VALUE SPACES.
013800 77  FS-OPEN-OP                     PIC X(13) VALUE 'OPENING'.
013900 77  FS-READ-OP                     PIC X(13) VALUE 'READING'.
014000 77  FS-WRITE-OP                    PIC X(13) VALUE 'WRITING'.
014100 77  FS-CLOSE-OP                    PIC X(13) VALUE 'CLOSING'.
014200*
014300*    CONTADORES DE CONTROLE
014400*
014500 77  AC-READ-CNT                    PIC 9(06) COMP VALUE ZERO.
014600 77  AC-VALID-CNT                   PIC 9(06) COMP VALUE ZERO.
014700 77  AC-INVALID-CNT                 PIC 9(06) COMP VALUE ZERO.
014800 77  AC-PCT-REJECT                  PIC 9(03)V99 VALUE ZERO.
014900*
015000*    LINHAS DO RELATORIO VALRPT
015100*
015200 01  HDR001.
015300     05  FILLER                    PIC X(030) VALUE
015400         'UNIV OF SAN FRANCISCO  -  '.
015500     05  FILLER                    PIC X(030) VALUE
015600         'COURSE VALIDATION RUN SUMMARY'.
015700     05  FILLER                    PIC X(020) VALUE SPACES.
015800 01  HDR002.
015900     05  FILLER                    PIC X(010) VALUE 'RUN DATE: '.
016000     05  HDR002-MM                 PIC 9(02)/.
016100     05  HDR002-DD                 PIC 9(02)/.
016200     05  HDR002-CCYY               PIC 9(04).
016300     05  FILLER                    PIC X(060) VALUE SPACES.
016400 01  DET101.
016500     05  FILLER                    PIC X(030) VALUE
016600         'COURSES READ:              '.
016700     05  DET101-CNT                PIC ZZZ,ZZ9.
016800     05  FILLER                    PIC X(043) VALUE SPACES.
016900 01  DET102.
017000     05  FILLER                    PIC X(030) VALUE
017100         'COURSES VALID:             '.
017200     05  DET102-CNT                PIC ZZZ,ZZ9.
017300     05  FILLER                    PIC X(043) VALUE SPACES.
017400 01  DET103.
017500     05  FILLER                    PIC X(030) VALUE
017600         'COURSES INVALID:           '.
017700     05  DET103-CNT                PIC ZZZ,ZZ9.
017800     05  FILLER                    PIC X(043) VALUE SPACES.
017900 01  DET104.
018000     05  FILLER                    PIC X(030) VALUE
018100         'PERCENT REJECTED:          '.
018200     05  DET104-PCT                PIC ZZ9.99.
018300     05  FILLER                    PIC X(001) VALUE '%'.
018400     05  FILLER                    PIC X(043) VALUE SPACES.
018500*
018600*    CANDIDATO DE CURSO PARA A VALIDACAO (COPIA DE TRABALHO).
018700*
018800 COPY CPCOURSE REPLACING REG-COURSE BY WS-CAND-COURSE.
018900*
019000 COPY CPGRADE.
019100 COPY CPVALWS.
019200*
019300 PROCEDURE      DIVISION.
019400*================================================================*
019500 000-00-MAIN-LINE                SECTION.
019600*================================================================*
019700     PERFORM 001-00-OPEN-FILES.
019800     PERFORM 002-00-GET-RUN-DATE.
019900     PERFORM 003-00-READ-COURSEXT.
020000     PERFORM 004-00-PROCESS-COURSE
020100         UNTIL FS-COURSEXT-EOF.
020200     PERFORM 005-00-PRINT-SUMMARY.
020300     PERFORM 006-00-CLOSE-FILES.
020400     STOP RUN.
020500*
020600 000-00-EXIT.                 EXIT.
020700*================================================================*
020800 001-00-OPEN-FILES                SECTION.
020900*================================================================*
021000     MOVE FS-OPEN-OP                 TO FS-OPERATION.
021100     OPEN INPUT  COURSEXT
021200          OUTPUT CRSVALID
021300                 CRSBAD
021400                 VALRPT.
021500     PERFORM 001-01-TEST-FS.
021600*
021700 001-00-EXIT.                 EXIT.
021800*================================================================*
021900 001-01-TEST-FS                    SECTION.
022000*================================================================*
022100     PERFORM 001-02-FS-COURSEXT.
022200     PERFORM 001-03-FS-CRSVALID.
022300     PERFORM 001-04-FS-CRSBAD.
022400     PERFORM 001-05-FS-VALRPT.
022500*
022600 001-01-EXIT.                 EXIT.
022700*================================================================*
022800 001-02-FS-COURSEXT                 SECTION.
022900*================================================================*
023000     MOVE 'COURSEXT'                   TO FS-FILE-NAME.
023100     MOVE FS-COURSEXT                  TO FS-STATUS-CODE.
023200     IF FS-COURSEXT NOT EQUAL '00' AND '10'
023300         PERFORM 900-00-ERROR
023400     END-IF.
023500*
023600 001-02-EXIT.                 EXIT.
023700*================================================================*
023800 001-03-FS-CRSVALID                  SECTION.
023900*================================================================*
024000     MOVE 'CRSVALID'                    TO FS-FILE-NAME.
024100     MOVE FS-CRSVALID                   TO FS-STATUS-CODE.
024200     IF FS-CRSVALID NOT EQUAL '00'
024300         PERFORM 900-00-ERROR
024400     END-IF.
024500*
024600 001-03-EXIT.                 EXIT.
024700*================================================================*
024800 001-04-FS-CRSBAD                     SECTION.
024900*================================================================*
025000     MOVE 'CRSBAD'                       TO FS-FILE-NAME.
025100     MOVE FS-CRSBAD                      TO FS-STATUS-CODE.
025200     IF FS-CRSBAD NOT EQUAL '00'
025300         PERFORM 900-00-ERROR
025400     END-IF.
025500*
025600 001-04-EXIT.                 EXIT.
025700*================================================================*
025800 001-05-FS-VALRPT                      SECTION.
025900*================================================================*
026000     MOVE 'VALRPT'                        TO FS-FILE-NAME.
026100     MOVE FS-VALRPT                       TO FS-STATUS-CODE.
026200     IF FS-VALRPT NOT EQUAL '00'
026300         PERFORM 900-00-ERROR
026400     END-IF.
026500*
026600 001-05-EXIT.                 EXIT.
026700*================================================================*
026800 002-00-GET-RUN-DATE                    SECTION.
026900*================================================================*
027000     ACCEPT WS-RUN-DATE-X FROM DATE YYYYMMDD.
027100     MOVE WS-RUN-MM                        TO HDR002-MM.
027200     MOVE WS-RUN-DD                        TO HDR002-DD.
027300     MOVE WS-RUN-CCYY                      TO HDR002-CCYY.
027400*
027500 002-00-EXIT.                 EXIT.
027600*================================================================*
027700 003-00-READ-COURSEXT                    SECTION.
027800*================================================================*
027900     MOVE FS-READ-OP                        TO FS-OPERATION.
028000     READ COURSEXT.
028100     IF NOT FS-COURSEXT-EOF
028200         PERFORM 001-02-FS-COURSEXT
028300         ADD 1                               TO AC-READ-CNT
028400     END-IF.
028500*
028600 003-00-EXIT.                 EXIT.
028700*================================================================*
028800 004-00-PROCESS-COURSE                     SECTION.
028900*================================================================*
029000     MOVE REG-COURSE-IN                       TO WS-CAND-COURSE.
029100     PERFORM 700-00-VALIDATE-COURSE.
029200     IF VR-OK
029300         PERFORM 004-01-WRITE-VALID
029400     ELSE
029500         PERFORM 004-02-WRITE-INVALID
029600     END-IF.
029700     PERFORM 003-00-READ-COURSEXT.
029800*
029900 004-00-EXIT.                 EXIT.
030000*================================================================*
030100 004-01-WRITE-VALID                         SECTION.
030200*================================================================*
030300     MOVE WS-CAND-COURSE                       TO REG-COURSE-OUT.
030400     MOVE FS-WRITE-OP                           TO FS-OPERATION.
030500     WRITE REG-COURSE-OUT.
030600     PERFORM 001-03-FS-CRSVALID.
030700     ADD 1                                       TO AC-VALID-CNT.
030800*
030900 004-01-EXIT.                 EXIT.
031000*================================================================*
031100 004-02-WRITE-INVALID                         SECTION.
031200*================================================================*
031300     MOVE CRS-SUBJECT OF WS-CAND-COURSE      TO BAD-SUBJECT.
031400     MOVE CRS-NUMBER OF WS-CAND-COURSE       TO BAD-NUMBER.
031500     MOVE CRS-TITLE OF WS-CAND-COURSE        TO BAD-TITLE.
031600     MOVE WS-VAL-REASON-CD                   TO BAD-REASON-CD.
031700     MOVE VR-TXT (WS-VAL-REASON-CD + 1)      TO BAD-REASON-TXT.
031800     MOVE FS-WRITE-OP                        TO FS-OPERATION.
031900     WRITE REG-CRSBAD.
032000     PERFORM 001-04-FS-CRSBAD.
032100     ADD 1                                   TO AC-INVALID-CNT.
032200*
032300 004-02-EXIT.                 EXIT.
032400*================================================================*
032500 005-00-PRINT-SUMMARY                       SECTION.
032600*================================================================*
032700     MOVE FS-WRITE-OP                        TO FS-OPERATION.
032800     WRITE REG-VALRPT     FROM HDR001 AFTER ADVANCING TOP-OF-FORM.
032900     PERFORM 001-05-FS-VALRPT.
033000     WRITE REG-VALRPT                               FROM HDR002.
033100     PERFORM 001-05-FS-VALRPT.
033200     MOVE AC-READ-CNT                               TO DET101-CNT.
033300     WRITE REG-VALRPT                               FROM DET101.
033400     PERFORM 001-05-FS-VALRPT.
033500     MOVE AC-VALID-CNT                              TO DET102-CNT.
033600     WRITE REG-VALRPT                               FROM DET102.
033700     PERFORM 001-05-FS-VALRPT.
033800     MOVE AC-INVALID-CNT                            TO DET103-CNT.
033900     WRITE REG-VALRPT                               FROM DET103.
034000     PERFORM 001-05-FS-VALRPT.
034100     PERFORM 005-01-COMPUTE-PCT-REJECT.
034200     MOVE AC-PCT-REJECT                             TO DET104-PCT.
034300     WRITE REG-VALRPT                               FROM DET104.
034400     PERFORM 001-05-FS-VALRPT.
034500     DISPLAY 'GPA020 - COURSES READ:    ' AC-READ-CNT.
034600     DISPLAY 'GPA020 - COURSES VALID:   ' AC-VALID-CNT.
034700     DISPLAY 'GPA020 - COURSES INVALID: ' AC-INVALID-CNT.
034800*
034900 005-00-EXIT.                 EXIT.
035000*================================================================*
035100 005-01-COMPUTE-PCT-REJECT                     SECTION.
035200*================================================================*
035300     MOVE ZERO                               TO AC-PCT-REJECT.
035400     IF AC-READ-CNT NOT = ZERO
035500         COMPUTE AC-PCT-REJECT ROUNDED =
035600             (AC-INVALID-CNT / AC-READ-CNT) * 100
035700     END-IF.
035800*
035900 005-01-EXIT.                 EXIT.
036000*================================================================*
036100 006-00-CLOSE-FILES                            SECTION.
036200*================================================================*
036300     MOVE FS-CLOSE-OP                        TO FS-OPERATION.
036400     CLOSE COURSEXT
036500           CRSVALID
036600           CRSBAD
036700           VALRPT.
036800     PERFORM 001-01-TEST-FS.
036900     DISPLAY 'GPA020 - PROGRAM ENDED'.
037000*
037100 006-00-EXIT.                 EXIT.
037200*================================================================*
037300 900-00-ERROR                                  SECTION.
037400*================================================================*
037500     DISPLAY '* ERROR ' FS-OPERATION ' ON FILE ' FS-FILE-NAME.
037600     DISPLAY '* FILE STATUS = ' FS-STATUS-CODE.
037700     DISPLAY '* PROGRAM ABENDED'.
037800     MOVE 99                                  TO RETURN-CODE.
037900     STOP RUN.
038000*
038100 900-00-EXIT.                 EXIT.
038200*
038300     COPY CPVALID REPLACING VAL-COURSE BY WS-CAND-COURSE.
038400*
