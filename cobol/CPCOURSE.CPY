000100*================================================================*
000200*    CPCOURSE  -  LAYOUT DO REGISTRO DE CURSO (COURSE RECORD)   *
000300*    ARMAZENA UM CURSO EXTRAIDO OU VALIDADO DO HISTORICO        *
000400*    ESCOLAR (TRANSCRIPT) DA UNIVERSITY OF SAN FRANCISCO.       *
000500*                                                                *
000600*    USADO (COPY) POR GPA010, GPA020 E GPA030 - E' O FORMATO    *
000700*    COMUM DO ARQUIVO COURSEXT ENTRE OS TRES PASSOS DO BATCH.   *
000800*                                                                *
000900*    HISTORICO DE ALTERACOES                                    *
001000*    DD-MMM-AAAA INIC. CHAMADO     DESCRICAO                     *
001100*    14-MAR-1989 OST   -----       VERSAO ORIGINAL.              *
001200*    11-JUL-1994 RFS   CH-0230     INCLUIDO CRS-SOURCE COM 88-   *
001300*                                  NIVEIS PARSED/MANUAL PARA O   *GRPA001
001350*                                  GPA020 DISTINGUIR A ORIGEM.   *GRPA001
001400*================================================================*
001500 01  REG-COURSE.
001600     05  CRS-SUBJECT             PIC X(06).
001700     05  CRS-NUMBER              PIC X(06).
001800     05  CRS-TITLE               PIC X(100).
001900     05  CRS-UNITS               PIC 9(02)V99.
002000     05  CRS-UNITS-X REDEFINES CRS-UNITS
002100                                 PIC X(04).
002200     05  CRS-GRADE               PIC X(03).
002300     05  CRS-SOURCE              PIC X(06).
002400         88  CRS-SRC-PARSED          VALUE 'PARSED'.
002500         88  CRS-SRC-MANUAL          VALUE 'MANUAL'.
002600     05  FILLER                  PIC X(05).
