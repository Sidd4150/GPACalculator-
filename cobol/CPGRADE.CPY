000100*================================================================*
000200*    CPGRADE  -  TABELA DE PONTOS POR CONCEITO (GRADE TABLE)    *
000300*    ESCALA USF.  CARGA DA TABELA POR REDEFINES SOBRE UMA       *
000400*    AREA DE LITERAIS - TECNICA PADRAO DESTA INSTALACAO PARA    *
000500*    TABELAS PEQUENAS QUE NAO MUDAM DE EXECUCAO PARA EXECUCAO.  *
000600*                                                                *
000700*    CADA ENTRADA (6 BYTES): CODIGO(3) PONTOS(2) ELEGIVEL(1)    *
000800*    PONTOS E' 9V9 (UM INTEIRO, UMA CASA DECIMAL).               *
000900*    ELEGIVEL = 'Y' CONTA PARA O CALCULO DO GPA, 'N' NAO CONTA. *
001000*================================================================*
001100 01  WS-GRADE-TABLE-DATA.
001200     05  FILLER                  PIC X(06) VALUE 'A+ 40Y'.
001300     05  FILLER                  PIC X(06) VALUE 'A  40Y'.
001400     05  FILLER                  PIC X(06) VALUE 'A- 37Y'.
001500     05  FILLER                  PIC X(06) VALUE 'B+ 33Y'.
001600     05  FILLER                  PIC X(06) VALUE 'B  30Y'.
001700     05  FILLER                  PIC X(06) VALUE 'B- 27Y'.
001800     05  FILLER                  PIC X(06) VALUE 'C+ 23Y'.
001900     05  FILLER                  PIC X(06) VALUE 'C  20Y'.
002000     05  FILLER                  PIC X(06) VALUE 'C- 17Y'.
002100     05  FILLER                  PIC X(06) VALUE 'D+ 13Y'.
002200     05  FILLER                  PIC X(06) VALUE 'D  10Y'.
002300     05  FILLER                  PIC X(06) VALUE 'D- 07Y'.
002400     05  FILLER                  PIC X(06) VALUE 'F  00Y'.
002500     05  FILLER                  PIC X(06) VALUE 'P  00N'.
002600     05  FILLER                  PIC X(06) VALUE 'S  00N'.
002700     05  FILLER                  PIC X(06) VALUE 'U  00N'.
002800     05  FILLER                  PIC X(06) VALUE 'I  00N'.
002900     05  FILLER                  PIC X(06) VALUE 'IP 00N'.
003000     05  FILLER                  PIC X(06) VALUE 'W  00N'.
003100     05  FILLER                  PIC X(06) VALUE 'NR 00N'.
003200     05  FILLER                  PIC X(06) VALUE 'AU 00N'.
003300     05  FILLER                  PIC X(06) VALUE 'TCR00N'.
003400     05  FILLER                  PIC X(06) VALUE 'NG 00N'.
003500*
003600 01  WS-GRADE-TABLE REDEFINES WS-GRADE-TABLE-DATA.
003700     05  GT-ENTRY OCCURS 23 TIMES INDEXED BY GT-IDX.
003800         10  GT-CODE             PIC X(03).
003900         10  GT-POINTS           PIC 9V9.
004000         10  GT-ELIGIBLE         PIC X(01).
004100             88  GT-IS-ELIGIBLE      VALUE 'Y'.
004200*
004300 01  WS-GRADE-TABLE-CNT          PIC 9(02) COMP VALUE 23.
